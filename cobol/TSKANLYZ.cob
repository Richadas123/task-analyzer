000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. TSKANLYZ.
000400       AUTHOR. T M KANAGARATNAM.
000500       INSTALLATION. TASK ANALYST WORKBENCH.
000600       DATE-WRITTEN. JUN 02 1991.
000700       DATE-COMPILED.
000800       SECURITY. UNCLASSIFIED - NIGHTLY BATCH.
000900      *DESCRIPTION : ANALYZE-FLOW BATCH DRIVER. READS ONE CONTROL
001000      *             CARD AND THE TASKS-IN FILE, VALIDATES EVERY
001100      *             TASK, RESOLVES THE DEPENDENCY GRAPH, DETECTS
001200      *             CIRCULAR DEPENDENCIES, SCORES EVERY GOOD TASK
001300      *             AND WRITES THE SCORED-OUT, GRAPH-OUT AND
001400      *             ERROR-OUT REPORTS. RUN NIGHTLY FROM THE
001500      *             ANALYST WORKBENCH JOB STREAM.
001600      *______________________________________________________________________
001700      * HISTORY OF MODIFICATION:
001800      *======================================================================
001900      * TSK013  09/08/2026 TMPPYM  - RQ-1134 QA REVIEW FINDINGS
002000      *                    - WK-P-SCORED-DAYS IS NOW ALPHANUMERIC - 805
002100      *                      BLANKS IT FOR A DUE-LESS TASK INSTEAD OF
002200      *                      PRINTING A NUMERIC-EDITED ZERO
002300      *                    - WK-S-REC-INDEX BROKEN OUT TO A STANDALONE 77
002400      *----------------------------------------------------------------------*
002500      * TSK011  09/08/2026 TMPPYM  - RQ-1132 QA REVIEW FINDINGS
002600      *                    - A GOOD RECORD NO LONGER SCORES IF ANY OTHER
002700      *                      RECORD IN THE BATCH FAILED VALIDATION - THE
002800      *                      WHOLE RUN NOW STOPS AT THE ERROR REPORT
002900      *                    - REC-INDEX ON ERROR-OUT IS NOW 0-BASED, NOT 1-
003000      *----------------------------------------------------------------------*
003100      * TSK009  07/08/2026 TMPPYM  - RQ-1128 ANALYST WORKBENCH REVIEW
003200      *                    - NO LOGIC CHANGE - RECOMPILED AFTER TSKCYCLE
003300      *                      CALL-STACK REVIEW
003400      *----------------------------------------------------------------------*
003500      * TSK004  09/06/2026 TMPKNR  - RQ-1108
003600      *                    - ADDED THE CYCLE-DETECTION STEP AND THE
003700      *                      CYCLE LISTING ON ERROR-OUT
003800      *----------------------------------------------------------------------*
003900      * TSK001  02/06/2026 TMPKNR  - INITIAL VERSION - TASK ANALYZER
004000      *                    BATCH - ANALYZE-FLOW DRIVER
004100      *======================================================================
004200
004300       ENVIRONMENT DIVISION.
004400      *********************
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-AS400.
004700       OBJECT-COMPUTER. IBM-AS400.
004800       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004900               I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005000               UPSI-0 IS UPSI-SWITCH-0
005100               ON STATUS IS U0-ON
005200               OFF STATUS IS U0-OFF.
005300
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT TSKCTLIN ASSIGN TO TSKCTLIN
005700               ORGANIZATION IS SEQUENTIAL
005800               FILE STATUS IS WK-C-FILE-STATUS.
005900
006000           SELECT TSKTSKIN ASSIGN TO TSKTSKIN
006100               ORGANIZATION IS SEQUENTIAL
006200               FILE STATUS IS WK-C-FILE-STATUS.
006300
006400           SELECT TSKSCOUT ASSIGN TO TSKSCOUT
006500               ORGANIZATION IS SEQUENTIAL
006600               FILE STATUS IS WK-C-FILE-STATUS.
006700
006800           SELECT TSKGPHOUT ASSIGN TO TSKGPHOUT
006900               ORGANIZATION IS SEQUENTIAL
007000               FILE STATUS IS WK-C-FILE-STATUS.
007100
007200           SELECT TSKERROUT ASSIGN TO TSKERROUT
007300               ORGANIZATION IS SEQUENTIAL
007400               FILE STATUS IS WK-C-FILE-STATUS.
007500
007600       DATA DIVISION.
007700       FILE SECTION.
007800      **************
007900       FD  TSKCTLIN
008000           LABEL RECORDS ARE OMITTED.
008100           COPY TSKCTL.
008200
008300       FD  TSKTSKIN
008400           LABEL RECORDS ARE OMITTED.
008500           COPY TSKREC.
008600
008700       FD  TSKSCOUT
008800           LABEL RECORDS ARE OMITTED.
008900       01  WK-P-SCORED-LINE             PIC X(132).
009000
009100       FD  TSKGPHOUT
009200           LABEL RECORDS ARE OMITTED.
009300           COPY TSKEDG.
009400
009500       FD  TSKERROUT
009600           LABEL RECORDS ARE OMITTED.
009700       01  WK-P-ERROR-LINE              PIC X(132).
009800
009900       WORKING-STORAGE SECTION.
010000      ***********************
010100       77  WK-S-REC-INDEX               PIC S9(04) COMP.
010200*                        INPUT RECORD-INDEX COUNTER - STANDALONE
010300*                        77 SO IT DOES NOT SHIFT WHEN WK-S-WORK-
010400*                        AREA BELOW IS RESIZED
010500
010600       01  WK-S-WORK-AREA.
010700           05  WK-S-SCAN-IX             PIC S9(04) COMP.
010800           05  WK-S-DEP-IX              PIC S9(04) COMP.
010900           05  WK-S-BEST-IX             PIC S9(04) COMP.
011000           05  WK-S-RANKED-COUNT        PIC S9(04) COMP.
011100           05  WK-S-ERROR-ROW-COUNT     PIC S9(04) COMP.
011200           05  WK-S-EDGE-COUNT          PIC S9(04) COMP.
011300           05  WK-S-SCORE-TOTAL         PIC S9(06)V99 COMP.
011400           05  WK-S-NEXT-RANK           PIC S9(04) COMP.
011500           05  WK-S-TITLE-FOUND-SW      PIC X(01).
011600               88  WK-S-TITLE-FOUND             VALUE "Y".
011700           05  WK-S-EDGE-EXISTS-SW      PIC X(01).
011800               88  WK-S-EDGE-EXISTS             VALUE "Y".
011900           05  WK-S-SCORED-DAYS-ED      PIC ----9.
012000           05  FILLER                   PIC X(06).
012100
012200       01  WK-S-RANKED-SW-TBL.
012300           05  WK-S-RANKED-SW OCCURS 200 TIMES PIC X(01).
012400*                        FLAT VIEW BELOW LETS 700 BLANK THE WHOLE
012500*                        SWITCH TABLE IN ONE MOVE INSTEAD OF 200
012600     01  WK-S-RANKED-SW-FLAT REDEFINES WK-S-RANKED-SW-TBL
012700                                     PIC X(200).
012800
012900       01  WK-S-BEST-SCORE              PIC S9(03)V9(04).
013000     01  WK-S-BEST-SCORE-R REDEFINES WK-S-BEST-SCORE.
013100         05  WK-S-BEST-SCORE-WHOLE      PIC S9(03).
013200         05  WK-S-BEST-SCORE-FRAC       PIC 9(04).
013300       01  WK-S-CAND-KEY                PIC X(10).
013400
013500       01  WK-P-SCORED-HDG1.
013600           05  FILLER                   PIC X(40) VALUE
013700               "TASK ANALYZER BATCH - SCORED TASK REPORT".
013800           05  FILLER                   PIC X(92) VALUE SPACES.
013900
014000       01  WK-P-SCORED-HDG2.
014100           05  FILLER                   PIC X(10) VALUE "TASK-ID".
014200           05  FILLER                   PIC X(32) VALUE "TASK-TITLE".
014300           05  FILLER                   PIC X(08) VALUE "SCORE".
014400           05  FILLER                   PIC X(23) VALUE
014500               "URG  IMP  EFF  DEP".
014600           05  FILLER                   PIC X(06) VALUE "DAYS".
014700           05  FILLER                   PIC X(05) VALUE "BLKBY".
014800           05  FILLER                   PIC X(48) VALUE SPACES.
014900
015000       01  WK-P-SCORED-DETAIL.
015100           05  WK-P-SCORED-ID           PIC X(10).
015200           05  FILLER                   PIC X(02) VALUE SPACES.
015300           05  WK-P-SCORED-TITLE        PIC X(30).
015400           05  FILLER                   PIC X(02) VALUE SPACES.
015500           05  WK-P-SCORED-SCORE        PIC ZZZ.99.
015600           05  FILLER                   PIC X(02) VALUE SPACES.
015700           05  WK-P-SCORED-URG          PIC Z.999.
015800           05  FILLER                   PIC X(01) VALUE SPACES.
015900           05  WK-P-SCORED-IMP          PIC Z.999.
016000           05  FILLER                   PIC X(01) VALUE SPACES.
016100           05  WK-P-SCORED-EFF          PIC Z.999.
016200           05  FILLER                   PIC X(01) VALUE SPACES.
016300           05  WK-P-SCORED-DEP          PIC Z.999.
016400           05  FILLER                   PIC X(02) VALUE SPACES.
016500           05  WK-P-SCORED-DAYS         PIC X(05).
016600*                        ALPHANUMERIC SO A DUE-LESS TASK PRINTS
016700*                        TRUE BLANKS INSTEAD OF A NUMERIC-EDITED
016800*                        ZERO - SEE 805-WRITE-ONE-RANK
016900           05  FILLER                   PIC X(02) VALUE SPACES.
017000           05  WK-P-SCORED-BLKBY        PIC ZZ9.
017100           05  FILLER                   PIC X(45) VALUE SPACES.
017200
017300       01  WK-P-SCORED-TRAILER.
017400           05  FILLER                   PIC X(15) VALUE
017500               "RECORDS READ - ".
017600           05  WK-P-SCORED-TOT-READ     PIC ZZZ9.
017700           05  FILLER                   PIC X(14) VALUE
017800               "  VALIDATED - ".
017900           05  WK-P-SCORED-TOT-VALID    PIC ZZZ9.
018000           05  FILLER                   PIC X(13) VALUE
018100               "  IN ERROR - ".
018200           05  WK-P-SCORED-TOT-ERR      PIC ZZZ9.
018300           05  FILLER                   PIC X(10) VALUE
018400               "  EDGES - ".
018500           05  WK-P-SCORED-TOT-EDGES    PIC ZZZ9.
018600           05  FILLER                   PIC X(16) VALUE
018700               "  SCORE TOTAL - ".
018800           05  WK-P-SCORED-SCORE-TOTAL  PIC ZZZZZ9.99.
018900           05  FILLER                   PIC X(39) VALUE SPACES.
019000*                        FLAT VIEW USED ONLY TO DOUBLE-CHECK THE
019100*                        TRAILER NEVER DRIFTS PAST THE 132-BYTE
019200*                        PRINT LINE WHEN A METRIC WIDTH CHANGES
019300     01  WK-P-SCORED-TRAILER-R REDEFINES WK-P-SCORED-TRAILER
019400                                       PIC X(132).
019500
019600       01  WK-P-ERROR-HDG1.
019700           05  FILLER                   PIC X(36) VALUE
019800               "TASK ANALYZER BATCH - ERROR REPORT".
019900           05  FILLER                   PIC X(96) VALUE SPACES.
020000
020100       01  WK-P-ERROR-DETAIL.
020200           05  WK-P-ERROR-REC-INDEX     PIC ZZZ9.
020300           05  FILLER                   PIC X(02) VALUE SPACES.
020400           05  WK-P-ERROR-FIELD         PIC X(15).
020500           05  FILLER                   PIC X(02) VALUE SPACES.
020600           05  WK-P-ERROR-MESSAGE       PIC X(40).
020700           05  FILLER                   PIC X(69) VALUE SPACES.
020800
020900       01  WK-P-CYCLE-HDG1.
021000           05  FILLER                   PIC X(30) VALUE
021100               "CIRCULAR DEPENDENCY CHAINS -".
021200           05  FILLER                   PIC X(102) VALUE SPACES.
021300
021400       01  WK-P-CYCLE-LINE.
021500           05  WK-P-CYCLE-TEXT          PIC X(132).
021600
021700       01  WK-S-CYCLE-BUILD.
021800           05  WK-S-CYCLE-BUILD-PTR     PIC S9(04) COMP.
021900
022000           COPY TSKCOM.
022100
022200           COPY TSKTBL.
022300
022400           COPY TSKPARM.
022500
022600           COPY TSKERR.
022700
022800       PROCEDURE DIVISION.
022900      *****************
023000       MAIN-MODULE.
023100           PERFORM 100-OPEN-FILES THRU 100-OPEN-FILES-EX.
023200           PERFORM 200-READ-CONTROL-CARD THRU 200-READ-CONTROL-CARD-EX.
023300           PERFORM 300-LOAD-AND-VALIDATE-TASKS
023400               THRU 300-LOAD-AND-VALIDATE-TASKS-EX.
023500           PERFORM 400-RESOLVE-DEPENDENCIES
023600               THRU 400-RESOLVE-DEPENDENCIES-EX.
023700           IF NOT WK-TSKPARM-HAS-ERROR
023800               PERFORM 500-DETECT-CYCLES THRU 500-DETECT-CYCLES-EX
023900               IF NOT WK-TSKPARM-HAS-CYCLE
024000                   PERFORM 600-SCORE-TASKS THRU 600-SCORE-TASKS-EX
024100                   PERFORM 700-SORT-TASKS THRU 700-SORT-TASKS-EX
024200                   PERFORM 800-WRITE-SCORED-REPORT
024300                       THRU 800-WRITE-SCORED-REPORT-EX
024400                   PERFORM 810-WRITE-GRAPH-REPORT
024500                       THRU 810-WRITE-GRAPH-REPORT-EX
024600               END-IF
024700           END-IF.
024800           PERFORM 900-WRITE-ERROR-REPORT THRU 900-WRITE-ERROR-REPORT-EX.
024900           PERFORM 950-WRITE-CYCLE-REPORT THRU 950-WRITE-CYCLE-REPORT-EX.
025000           GO TO Z000-END-PROGRAM.
025100
025200      *-------------------------------------------------------------------------*
025300      *  100 - OPEN EVERY FILE THIS DRIVER TOUCHES                              *
025400      *-------------------------------------------------------------------------*
025500       100-OPEN-FILES.
025600           OPEN INPUT TSKCTLIN.
025700           IF NOT WK-C-SUCCESSFUL
025800               DISPLAY "TSKANLYZ - OPEN FILE ERROR - TSKCTLIN"
025900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026000               GO TO Y900-ABNORMAL-TERMINATION
026100           END-IF.
026200           OPEN INPUT TSKTSKIN.
026300           IF NOT WK-C-SUCCESSFUL
026400               DISPLAY "TSKANLYZ - OPEN FILE ERROR - TSKTSKIN"
026500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600               GO TO Y900-ABNORMAL-TERMINATION
026700           END-IF.
026800           OPEN OUTPUT TSKSCOUT.
026900           IF NOT WK-C-SUCCESSFUL
027000               DISPLAY "TSKANLYZ - OPEN FILE ERROR - TSKSCOUT"
027100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027200               GO TO Y900-ABNORMAL-TERMINATION
027300           END-IF.
027400           OPEN OUTPUT TSKGPHOUT.
027500           IF NOT WK-C-SUCCESSFUL
027600               DISPLAY "TSKANLYZ - OPEN FILE ERROR - TSKGPHOUT"
027700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800               GO TO Y900-ABNORMAL-TERMINATION
027900           END-IF.
028000           OPEN OUTPUT TSKERROUT.
028100           IF NOT WK-C-SUCCESSFUL
028200               DISPLAY "TSKANLYZ - OPEN FILE ERROR - TSKERROUT"
028300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028400               GO TO Y900-ABNORMAL-TERMINATION
028500           END-IF.
028600       100-OPEN-FILES-EX.
028700           EXIT.
028800
028900      *-------------------------------------------------------------------------*
029000      *  200 - ONE CONTROL CARD DRIVES THE WHOLE RUN - MISSING CARD DEFAULTS    *
029100      *        TO STRATEGY SMART, NO WEIGHT OVERRIDES, AS-OF-DATE ZERO          *
029200      *-------------------------------------------------------------------------*
029300       200-READ-CONTROL-CARD.
029400           MOVE SPACES TO WK-TSKPARM-STRATEGY.
029500           MOVE ZERO TO WK-TSKPARM-AS-OF-DATE
029600                        WK-TSKPARM-W-URGENCY
029700                        WK-TSKPARM-W-IMPORTANCE
029800                        WK-TSKPARM-W-EFFORT
029900                        WK-TSKPARM-W-DEPENDENCY.
030000           READ TSKCTLIN.
030100           IF WK-C-SUCCESSFUL
030200               MOVE TSKCTL-STRATEGY     TO WK-TSKPARM-STRATEGY
030300               MOVE TSKCTL-AS-OF-DATE   TO WK-TSKPARM-AS-OF-DATE
030400               MOVE TSKCTL-W-URGENCY    TO WK-TSKPARM-W-URGENCY
030500               MOVE TSKCTL-W-IMPORTANCE TO WK-TSKPARM-W-IMPORTANCE
030600               MOVE TSKCTL-W-EFFORT     TO WK-TSKPARM-W-EFFORT
030700               MOVE TSKCTL-W-DEPENDENCY TO WK-TSKPARM-W-DEPENDENCY
030800           END-IF.
030900           IF WK-TSKPARM-STRATEGY = SPACES
031000               MOVE "SMART" TO WK-TSKPARM-STRATEGY
031100           END-IF.
031200       200-READ-CONTROL-CARD-EX.
031300           EXIT.
031400
031500      *-------------------------------------------------------------------------*
031600      *  300 - LOAD TASKS-IN INTO WK-TSKTBL, ASSIGN EACH ROW ITS KEY AND        *
031700      *        HAND IT TO TSKVALID FOR FIELD-LEVEL VALIDATION                   *
031800      *-------------------------------------------------------------------------*
031900       300-LOAD-AND-VALIDATE-TASKS.
032000           MOVE ZERO TO WK-TSKTBL-ENTRY-COUNT.
032100           MOVE ZERO TO WK-TSKERR-COUNT.
032200           MOVE "N" TO WK-TSKPARM-ERROR-FOUND.
032300           MOVE ZERO TO WK-S-REC-INDEX.
032400           READ TSKTSKIN.
032500           PERFORM 310-LOAD-ONE-TASK UNTIL WK-C-END-OF-FILE.
032600           MOVE WK-TSKTBL-ENTRY-COUNT TO WK-TSKPARM-N-TASKS.
032700       300-LOAD-AND-VALIDATE-TASKS-EX.
032800           EXIT.
032900
033000       310-LOAD-ONE-TASK.
033100           MOVE WK-S-REC-INDEX TO WK-TSKPARM-REC-INDEX.
033200           IF WK-TSKTBL-ENTRY-COUNT < WK-TSKTBL-MAX-ENTRIES
033300               ADD 1 TO WK-TSKTBL-ENTRY-COUNT
033400               SET WK-TSKTBL-IX TO WK-TSKTBL-ENTRY-COUNT
033500               MOVE TSKREC-TASK-ID       TO WK-TSKTBL-RAW-ID(WK-TSKTBL-IX)
033600               MOVE TSKREC-TASK-TITLE    TO WK-TSKTBL-RAW-TITLE(WK-TSKTBL-IX)
033700               MOVE TSKREC-DUE-DATE      TO WK-TSKTBL-RAW-DUE-DATE(WK-TSKTBL-IX)
033800               MOVE TSKREC-EST-HOURS     TO WK-TSKTBL-RAW-EST-HOURS(WK-TSKTBL-IX)
033900               MOVE TSKREC-IMPORTANCE    TO WK-TSKTBL-RAW-IMPORTANCE(WK-TSKTBL-IX)
034000               SET WK-TSKTBL-DEP-IX TO 1
034100               PERFORM 320-COPY-ONE-DEP 5 TIMES
034200               IF TSKREC-TASK-ID NOT = SPACES
034300                   MOVE TSKREC-TASK-ID    TO WK-TSKTBL-KEY(WK-TSKTBL-IX)
034400               ELSE
034500                   MOVE TSKREC-TASK-TITLE TO WK-TSKTBL-KEY(WK-TSKTBL-IX)
034600               END-IF
034700               MOVE "N" TO WK-TSKTBL-ERROR-SW(WK-TSKTBL-IX)
034800               IF TSKREC-DUE-DATE NOT = ZERO
034900                   MOVE "Y" TO WK-TSKTBL-HAS-DUE-DATE-SW(WK-TSKTBL-IX)
035000               ELSE
035100                   MOVE "N" TO WK-TSKTBL-HAS-DUE-DATE-SW(WK-TSKTBL-IX)
035200               END-IF
035300               CALL "TSKVALID" USING WK-TSKTBL WK-TSKPARM WK-TSKERR
035400           END-IF.
035500           ADD 1 TO WK-S-REC-INDEX.
035600           READ TSKTSKIN.
035700
035800       320-COPY-ONE-DEP.
035900           MOVE TSKREC-DEP-ID(WK-TSKTBL-DEP-IX)
036000               TO WK-TSKTBL-RAW-DEP(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX).
036100           SET WK-TSKTBL-DEP-IX UP BY 1.
036200
036300      *-------------------------------------------------------------------------*
036400      *  400 - COPY EACH ROW'S RAW DEPENDENCIES INTO THE RESOLVED-KEY SLOTS     *
036500      *        AND COUNT, FOR EVERY ROW, HOW MANY OTHER ROWS DEPEND ON IT       *
036600      *-------------------------------------------------------------------------*
036700       400-RESOLVE-DEPENDENCIES.
036800           SET WK-TSKTBL-IX TO 1.
036900           PERFORM 410-COPY-ROW-DEPS
037000               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
037100           SET WK-TSKTBL-IX TO 1.
037200           PERFORM 430-COUNT-DEPENDED-BY
037300               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
037400       400-RESOLVE-DEPENDENCIES-EX.
037500           EXIT.
037600
037700       410-COPY-ROW-DEPS.
037800           SET WK-TSKTBL-DEP-IX TO 1.
037900           PERFORM 420-COPY-ONE-RSLV 5 TIMES.
038000           SET WK-TSKTBL-IX UP BY 1.
038100
038200       420-COPY-ONE-RSLV.
038300           MOVE WK-TSKTBL-RAW-DEP(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX)
038400               TO WK-TSKTBL-DEP-RSLV(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX).
038500           IF WK-TSKTBL-RAW-DEP(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX) NOT = SPACES
038600               MOVE WK-TSKTBL-RAW-DEP(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX)
038700                   TO WK-S-CAND-KEY
038800               SET WK-S-SCAN-IX TO 1
038900               MOVE "N" TO WK-S-TITLE-FOUND-SW
039000               PERFORM 425-MATCH-ONE-TITLE
039100                   UNTIL WK-S-SCAN-IX > WK-TSKTBL-ENTRY-COUNT
039200                   OR WK-S-TITLE-FOUND
039300           END-IF.
039400           SET WK-TSKTBL-DEP-IX UP BY 1.
039500
039600       425-MATCH-ONE-TITLE.
039700           IF WK-TSKTBL-RAW-TITLE(WK-S-SCAN-IX) = WK-S-CAND-KEY
039800               MOVE WK-TSKTBL-KEY(WK-S-SCAN-IX)
039900                   TO WK-TSKTBL-DEP-RSLV(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX)
040000               MOVE "Y" TO WK-S-TITLE-FOUND-SW
040100           ELSE
040200               SET WK-S-SCAN-IX UP BY 1
040300           END-IF.
040400
040500       430-COUNT-DEPENDED-BY.
040600           MOVE ZERO TO WK-TSKTBL-DEPENDED-BY(WK-TSKTBL-IX).
040700           MOVE WK-TSKTBL-KEY(WK-TSKTBL-IX) TO WK-S-CAND-KEY.
040800           SET WK-S-SCAN-IX TO 1.
040900           PERFORM 440-SCAN-ONE-ROW-FOR-DEP
041000               UNTIL WK-S-SCAN-IX > WK-TSKTBL-ENTRY-COUNT.
041100           SET WK-TSKTBL-IX UP BY 1.
041200
041300       440-SCAN-ONE-ROW-FOR-DEP.
041400           SET WK-S-DEP-IX TO 1.
041500           PERFORM 450-CHECK-ONE-DEP-SLOT 5 TIMES.
041600           SET WK-S-SCAN-IX UP BY 1.
041700
041800       450-CHECK-ONE-DEP-SLOT.
041900           IF WK-TSKTBL-DEP-RSLV(WK-S-SCAN-IX, WK-S-DEP-IX) = WK-S-CAND-KEY
042000               AND WK-S-CAND-KEY NOT = SPACES
042100               ADD 1 TO WK-TSKTBL-DEPENDED-BY(WK-TSKTBL-IX)
042200           END-IF.
042300           SET WK-S-DEP-IX UP BY 1.
042400
042500      *-------------------------------------------------------------------------*
042600      *  500 - ONE CALL TO THE CYCLE DETECTOR FOR THE WHOLE BATCH                *
042700      *-------------------------------------------------------------------------*
042800       500-DETECT-CYCLES.
042900           MOVE "N" TO WK-TSKPARM-CYCLE-FOUND.
043000           CALL "TSKCYCLE" USING WK-TSKTBL WK-TSKERR.
043100           IF WK-TSKCYC-COUNT > 0
043200               MOVE "Y" TO WK-TSKPARM-CYCLE-FOUND
043300           END-IF.
043400       500-DETECT-CYCLES-EX.
043500           EXIT.
043600
043700      *-------------------------------------------------------------------------*
043800      *  600 - SCORE EVERY ROW THAT PASSED VALIDATION                           *
043900      *-------------------------------------------------------------------------*
044000       600-SCORE-TASKS.
044100           MOVE ZERO TO WK-S-ERROR-ROW-COUNT.
044200           SET WK-TSKTBL-IX TO 1.
044300           PERFORM 610-SCORE-ONE-TASK
044400               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
044500       600-SCORE-TASKS-EX.
044600           EXIT.
044700
044800       610-SCORE-ONE-TASK.
044900           IF NOT WK-TSKTBL-IN-ERROR(WK-TSKTBL-IX)
045000               MOVE WK-TSKTBL-IX TO WK-TSKPARM-REC-INDEX
045100               CALL "TSKSCORE" USING WK-TSKTBL WK-TSKPARM
045200           ELSE
045300               ADD 1 TO WK-S-ERROR-ROW-COUNT
045400           END-IF.
045500           SET WK-TSKTBL-IX UP BY 1.
045600
045700      *-------------------------------------------------------------------------*
045800      *  700 - STABLE DESCENDING RANK BY SCORE. NO SORT VERB IS USED - THE      *
045900      *        BATCH NEVER HOLDS MORE THAN 200 ROWS SO A SELECTION PASS IS      *
046000      *        PLENTY FAST. ON A SCORE TIE THE LOWER TABLE SUBSCRIPT (THE       *
046100      *        ORIGINAL TASKS-IN ORDER) WINS, WHICH KEEPS THE RESULT STABLE.    *
046200      *-------------------------------------------------------------------------*
046300       700-SORT-TASKS.
046400           MOVE ALL "N" TO WK-S-RANKED-SW-FLAT.
046500           MOVE ZERO TO WK-S-NEXT-RANK.
046600           MOVE ZERO TO WK-S-RANKED-COUNT.
046700           PERFORM 720-ASSIGN-ONE-RANK
046800               UNTIL WK-S-RANKED-COUNT = WK-TSKTBL-ENTRY-COUNT.
046900       700-SORT-TASKS-EX.
047000           EXIT.
047100
047200       720-ASSIGN-ONE-RANK.
047300           MOVE ZERO TO WK-S-BEST-IX.
047400           SET WK-TSKTBL-IX TO 1.
047500           PERFORM 730-CONSIDER-ONE-CANDIDATE
047600               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
047700           IF WK-S-BEST-IX NOT = ZERO
047800               ADD 1 TO WK-S-NEXT-RANK
047900               MOVE WK-S-NEXT-RANK TO WK-TSKTBL-RANK(WK-S-BEST-IX)
048000               MOVE "Y" TO WK-S-RANKED-SW(WK-S-BEST-IX)
048100           END-IF.
048200           ADD 1 TO WK-S-RANKED-COUNT.
048300
048400       730-CONSIDER-ONE-CANDIDATE.
048500           IF WK-S-RANKED-SW(WK-TSKTBL-IX) = "N"
048600               AND NOT WK-TSKTBL-IN-ERROR(WK-TSKTBL-IX)
048700               IF WK-S-BEST-IX = ZERO
048800                   SET WK-S-BEST-IX TO WK-TSKTBL-IX
048900                   MOVE WK-TSKTBL-RAW-SCORE(WK-TSKTBL-IX) TO WK-S-BEST-SCORE
049000               ELSE
049100                   IF WK-TSKTBL-RAW-SCORE(WK-TSKTBL-IX) > WK-S-BEST-SCORE
049200                       SET WK-S-BEST-IX TO WK-TSKTBL-IX
049300                       MOVE WK-TSKTBL-RAW-SCORE(WK-TSKTBL-IX) TO WK-S-BEST-SCORE
049400                   END-IF
049500               END-IF
049600           ELSE
049700               IF WK-S-RANKED-SW(WK-TSKTBL-IX) = "N"
049800                   MOVE "Y" TO WK-S-RANKED-SW(WK-TSKTBL-IX)
049900                   ADD 1 TO WK-S-RANKED-COUNT
050000               END-IF
050100           END-IF.
050200           SET WK-TSKTBL-IX UP BY 1.
050300
050400      *-------------------------------------------------------------------------*
050500      *  800 - SCORED-OUT - HEADING, COLUMN HEADER, ONE DETAIL LINE PER RANKED  *
050600      *        TASK IN RANK ORDER, THEN THE CONTROL-TOTALS TRAILER             *
050700      *-------------------------------------------------------------------------*
050800       800-WRITE-SCORED-REPORT.
050900           WRITE WK-P-SCORED-LINE FROM WK-P-SCORED-HDG1.
051000           WRITE WK-P-SCORED-LINE FROM WK-P-SCORED-HDG2.
051100           MOVE ZERO TO WK-S-NEXT-RANK.
051200           MOVE ZERO TO WK-S-SCORE-TOTAL.
051300           PERFORM 805-WRITE-ONE-RANK
051400               UNTIL WK-S-NEXT-RANK = WK-S-RANKED-COUNT.
051500           PERFORM 820-WRITE-CONTROL-TOTALS THRU 820-WRITE-CONTROL-TOTALS-EX.
051600       800-WRITE-SCORED-REPORT-EX.
051700           EXIT.
051800
051900       805-WRITE-ONE-RANK.
052000           ADD 1 TO WK-S-NEXT-RANK.
052100           SET WK-TSKTBL-IX TO 1.
052200           PERFORM 806-FIND-THIS-RANK
052300               UNTIL WK-TSKTBL-RANK(WK-TSKTBL-IX) = WK-S-NEXT-RANK.
052400           MOVE WK-TSKTBL-RAW-ID(WK-TSKTBL-IX) TO WK-P-SCORED-ID.
052500           IF WK-TSKTBL-RAW-ID(WK-TSKTBL-IX) = SPACES
052600               MOVE WK-TSKTBL-KEY(WK-TSKTBL-IX) TO WK-P-SCORED-ID
052700           END-IF.
052800           MOVE WK-TSKTBL-RAW-TITLE(WK-TSKTBL-IX) TO WK-P-SCORED-TITLE.
052900           MOVE WK-TSKTBL-SCORE(WK-TSKTBL-IX) TO WK-P-SCORED-SCORE.
053000           ADD WK-TSKTBL-SCORE(WK-TSKTBL-IX) TO WK-S-SCORE-TOTAL.
053100           MOVE WK-TSKTBL-URGENCY-NORM(WK-TSKTBL-IX) TO WK-P-SCORED-URG.
053200           MOVE WK-TSKTBL-IMPORTANCE-NORM(WK-TSKTBL-IX) TO WK-P-SCORED-IMP.
053300           MOVE WK-TSKTBL-EFFORT-NORM(WK-TSKTBL-IX) TO WK-P-SCORED-EFF.
053400           MOVE WK-TSKTBL-DEPENDENCY-NORM(WK-TSKTBL-IX) TO WK-P-SCORED-DEP.
053500           IF WK-TSKTBL-HAS-DUE-DATE(WK-TSKTBL-IX)
053600               MOVE WK-TSKTBL-DAYS-UNTIL-DUE(WK-TSKTBL-IX)
053700                   TO WK-S-SCORED-DAYS-ED
053800               MOVE WK-S-SCORED-DAYS-ED TO WK-P-SCORED-DAYS
053900           ELSE
054000               MOVE SPACES TO WK-P-SCORED-DAYS
054100           END-IF.
054200           MOVE WK-TSKTBL-DEPENDED-BY(WK-TSKTBL-IX) TO WK-P-SCORED-BLKBY.
054300           WRITE WK-P-SCORED-LINE FROM WK-P-SCORED-DETAIL.
054400
054500       806-FIND-THIS-RANK.
054600           SET WK-TSKTBL-IX UP BY 1.
054700
054800       820-WRITE-CONTROL-TOTALS.
054900           MOVE WK-S-REC-INDEX TO WK-P-SCORED-TOT-READ.
055000           COMPUTE WK-P-SCORED-TOT-VALID =
055100               WK-TSKTBL-ENTRY-COUNT - WK-S-ERROR-ROW-COUNT.
055200           MOVE WK-S-ERROR-ROW-COUNT TO WK-P-SCORED-TOT-ERR.
055300           MOVE WK-S-EDGE-COUNT TO WK-P-SCORED-TOT-EDGES.
055400           MOVE WK-S-SCORE-TOTAL TO WK-P-SCORED-SCORE-TOTAL.
055500           WRITE WK-P-SCORED-LINE FROM WK-P-SCORED-TRAILER.
055600       820-WRITE-CONTROL-TOTALS-EX.
055700           EXIT.
055800
055900      *-------------------------------------------------------------------------*
056000      *  810 - GRAPH-OUT - ONE EDGE ROW PER DEPENDENCY THAT RESOLVES TO         *
056100      *        ANOTHER TASK ACTUALLY PRESENT IN THIS BATCH                      *
056200      *-------------------------------------------------------------------------*
056300       810-WRITE-GRAPH-REPORT.
056400           MOVE ZERO TO WK-S-NEXT-RANK.
056500           MOVE ZERO TO WK-S-EDGE-COUNT.
056600           PERFORM 815-WRITE-ROW-EDGES
056700               UNTIL WK-S-NEXT-RANK = WK-S-RANKED-COUNT.
056800       810-WRITE-GRAPH-REPORT-EX.
056900           EXIT.
057000
057100      *    ONE NODE LINE (TO-ID SPACES) FOLLOWED BY THIS ROW'S EDGES,
057200      *    WALKED IN SCORED ORDER SO THE GRAPH READS TOP-TASK-FIRST
057300       815-WRITE-ROW-EDGES.
057400           ADD 1 TO WK-S-NEXT-RANK.
057500           SET WK-TSKTBL-IX TO 1.
057600           PERFORM 817-FIND-RANK-ROW
057700               UNTIL WK-TSKTBL-RANK(WK-TSKTBL-IX) = WK-S-NEXT-RANK.
057800           MOVE WK-TSKTBL-KEY(WK-TSKTBL-IX) TO WK-TSKEDG-FROM-ID.
057900           MOVE SPACES TO WK-TSKEDG-TO-ID.
058000           WRITE WK-TSKEDG-RECORD.
058100           SET WK-TSKTBL-DEP-IX TO 1.
058200           PERFORM 816-WRITE-ONE-EDGE 5 TIMES.
058300
058400       817-FIND-RANK-ROW.
058500           SET WK-TSKTBL-IX UP BY 1.
058600
058700       816-WRITE-ONE-EDGE.
058800           IF WK-TSKTBL-DEP-RSLV(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX) NOT = SPACES
058900               MOVE WK-TSKTBL-DEP-RSLV(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX)
059000                   TO WK-S-CAND-KEY
059100               SET WK-S-SCAN-IX TO 1
059200               MOVE "N" TO WK-S-EDGE-EXISTS-SW
059300               PERFORM 818-CHECK-KEY-EXISTS
059400                   UNTIL WK-S-SCAN-IX > WK-TSKTBL-ENTRY-COUNT
059500                   OR WK-S-EDGE-EXISTS
059600               IF WK-S-EDGE-EXISTS
059700                   MOVE WK-TSKTBL-KEY(WK-TSKTBL-IX) TO WK-TSKEDG-FROM-ID
059800                   MOVE WK-S-CAND-KEY TO WK-TSKEDG-TO-ID
059900                   WRITE WK-TSKEDG-RECORD
060000                   ADD 1 TO WK-S-EDGE-COUNT
060100               END-IF
060200           END-IF.
060300           SET WK-TSKTBL-DEP-IX UP BY 1.
060400
060500       818-CHECK-KEY-EXISTS.
060600           IF WK-TSKTBL-KEY(WK-S-SCAN-IX) = WK-S-CAND-KEY
060700               MOVE "Y" TO WK-S-EDGE-EXISTS-SW
060800           ELSE
060900               SET WK-S-SCAN-IX UP BY 1
061000           END-IF.
061100
061200      *-------------------------------------------------------------------------*
061300      *  900 - ERROR-OUT - ONE LINE PER VALIDATION ERROR LOGGED BY TSKVALID     *
061400      *-------------------------------------------------------------------------*
061500       900-WRITE-ERROR-REPORT.
061600           WRITE WK-P-ERROR-LINE FROM WK-P-ERROR-HDG1.
061700           MOVE ZERO TO WK-S-SCAN-IX.
061800           PERFORM 910-WRITE-ONE-ERROR
061900               UNTIL WK-S-SCAN-IX = WK-TSKERR-COUNT.
062000       900-WRITE-ERROR-REPORT-EX.
062100           EXIT.
062200
062300       910-WRITE-ONE-ERROR.
062400           ADD 1 TO WK-S-SCAN-IX.
062500           SET WK-TSKERR-IX TO WK-S-SCAN-IX.
062600           MOVE WK-TSKERR-REC-INDEX(WK-TSKERR-IX) TO WK-P-ERROR-REC-INDEX.
062700           MOVE WK-TSKERR-FIELD(WK-TSKERR-IX) TO WK-P-ERROR-FIELD.
062800           MOVE WK-TSKERR-MESSAGE(WK-TSKERR-IX) TO WK-P-ERROR-MESSAGE.
062900           WRITE WK-P-ERROR-LINE FROM WK-P-ERROR-DETAIL.
063000
063100      *-------------------------------------------------------------------------*
063200      *  950 - ERROR-OUT - CYCLE LISTING. APPENDED AFTER THE VALIDATION         *
063300      *        ERRORS SO THE JOB LOG KEEPS A SINGLE EXCEPTION FILE              *
063400      *-------------------------------------------------------------------------*
063500       950-WRITE-CYCLE-REPORT.
063600           IF WK-TSKCYC-COUNT > 0
063700               WRITE WK-P-ERROR-LINE FROM WK-P-CYCLE-HDG1
063800               MOVE ZERO TO WK-S-SCAN-IX
063900               PERFORM 960-WRITE-ONE-CYCLE
064000                   UNTIL WK-S-SCAN-IX = WK-TSKCYC-COUNT
064100           END-IF.
064200       950-WRITE-CYCLE-REPORT-EX.
064300           EXIT.
064400
064500       960-WRITE-ONE-CYCLE.
064600           ADD 1 TO WK-S-SCAN-IX.
064700           SET WK-TSKCYC-IX TO WK-S-SCAN-IX.
064800           MOVE SPACES TO WK-P-CYCLE-TEXT.
064900           MOVE 1 TO WK-S-CYCLE-BUILD-PTR.
065000           SET WK-TSKCYC-PATH-IX TO 1.
065100           PERFORM 970-APPEND-ONE-KEY
065200               WK-TSKCYC-LEN(WK-TSKCYC-IX) TIMES.
065300           WRITE WK-P-ERROR-LINE FROM WK-P-CYCLE-LINE.
065400
065500       970-APPEND-ONE-KEY.
065600           IF WK-TSKCYC-PATH-IX > 1
065700               STRING WK-P-CYCLE-TEXT(1:WK-S-CYCLE-BUILD-PTR - 1) DELIMITED BY SIZE
065800                   " -> " DELIMITED BY SIZE
065900                   WK-TSKCYC-PATH(WK-TSKCYC-IX, WK-TSKCYC-PATH-IX) DELIMITED BY SPACE
066000                   INTO WK-P-CYCLE-TEXT
066100                   WITH POINTER WK-S-CYCLE-BUILD-PTR
066200               END-STRING
066300           ELSE
066400               STRING WK-TSKCYC-PATH(WK-TSKCYC-IX, WK-TSKCYC-PATH-IX) DELIMITED BY SPACE
066500                   INTO WK-P-CYCLE-TEXT
066600                   WITH POINTER WK-S-CYCLE-BUILD-PTR
066700               END-STRING
066800           END-IF.
066900           SET WK-TSKCYC-PATH-IX UP BY 1.
067000
067100       Y900-ABNORMAL-TERMINATION.
067200           PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-ROUTINE-EX.
067300           STOP RUN.
067400
067500       Z000-END-PROGRAM.
067600           PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-ROUTINE-EX.
067700           STOP RUN.
067800
067900      *-------------------------------------------------------------------------*
068000      *  Z0 - CLOSE EVERY FILE OPENED BY 100-OPEN-FILES                         *
068100      *-------------------------------------------------------------------------*
068200       Z000-END-PROGRAM-ROUTINE.
068300           CLOSE TSKCTLIN TSKTSKIN TSKSCOUT TSKGPHOUT TSKERROUT.
068400       Z099-END-PROGRAM-ROUTINE-EX.
068500           EXIT.
