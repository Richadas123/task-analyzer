000100******************************************************************
000200*    TSKCOM.cpybk
000300*    COMMON WORKING-STORAGE - FILE STATUS WORK AREA
000400*    COPY THIS INTO WORKING-STORAGE SECTION OF EVERY TSKxxxx PGM
000500******************************************************************
000600*    AMENDMENT HISTORY:
000700******************************************************************
000800* TSK001  02/06/2026 TMPKNR  - INITIAL VERSION - TASK ANALYZER
000900*                    PROJECT - COMMON FILE-STATUS WORK AREA FOR
001000*                    EVERY PROGRAM IN THE NEW TSK FAMILY
001100******************************************************************
001200
001300     01  WK-C-COMMON.
001400         05  WK-C-FILE-STATUS          PIC X(02).
001500             88  WK-C-SUCCESSFUL                VALUE "00".
001600             88  WK-C-END-OF-FILE               VALUE "10".
001700             88  WK-C-DUPLICATE-KEY             VALUE "22".
001800             88  WK-C-RECORD-NOT-FOUND          VALUE "23".
001900         05  WK-C-SYSTEM-ABEND-MSG     PIC X(40) VALUE SPACES.
002000         05  FILLER                    PIC X(10) VALUE SPACES.
