000100******************************************************************
000200* TSKCTL.cpybk
000300* AMENDMENT HISTORY:
000400******************************************************************
000500* TSK003  18/06/2026 TMPKNR  INCR REQ 1104
000600*                    - ADD TSKCTL-AS-OF-DATE SO THE URGENCY
000700*                      FACTOR CAN BE RERUN AGAINST A FIXED DATE
000800*                      INSTEAD OF THE SYSTEM CLOCK (AUDIT REQUEST)
000900*                    - RECORD LEN 40 TO 48
001000*---------------------------------------------------------------*
001100* TSK001  02/06/2026 TMPKNR  INITIAL VERSION - TASK ANALYZER
001200*                    BATCH - CONTROL CARD INPUT RECORD
001300******************************************************************
001400
001500     01  TSKCTL-RECORD.
001600*        05  TSKCTL-RECORD-LEN40  PIC X(40).                      TSK003
001700         05  TSKCTL-RECORD-LEN48  PIC X(48).                      TSK003
001800
001900******************************************************************
002000* I-O FORMAT: TSKCTLR  FROM FILE CONTROL
002100******************************************************************
002200
002300         05  TSKCTLR  REDEFINES TSKCTL-RECORD-LEN48.
002400             06  TSKCTL-STRATEGY          PIC X(08).
002500*                        SMART / FASTEST / IMPACT / DEADLINE
002600*                        SPACES ON THE CARD DEFAULTS TO SMART
002700             06  TSKCTL-W-URGENCY         PIC 9V9(04).
002800*                        WEIGHT OVERRIDE - ZERO/BLANK MEANS
002900*                        "USE THE STRATEGY DEFAULT"
003000             06  TSKCTL-W-IMPORTANCE      PIC 9V9(04).
003100             06  TSKCTL-W-EFFORT          PIC 9V9(04).
003200             06  TSKCTL-W-DEPENDENCY      PIC 9V9(04).
003300             06  TSKCTL-AS-OF-DATE        PIC 9(08).              TSK003
003400*                        YYYYMMDD - STANDS IN FOR TODAY'S DATE    TSK003
003500*                        FOR DUE-DATE ARITHMETIC                  TSK003
003600             06  FILLER                   PIC X(12).
