000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. TSKCYCLE.
000400       AUTHOR. R DCOSTA.
000500       INSTALLATION. TASK ANALYST WORKBENCH.
000600       DATE-WRITTEN. JUN 11 1991.
000700       DATE-COMPILED.
000800       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUBROUTINE.
000900      *DESCRIPTION : DEPENDENCY-CYCLE DETECTION SUBROUTINE. CALLED
001000      *             ONCE PER BATCH, AFTER ALL TASKS-IN RECORDS ARE
001100      *             LOADED AND EACH DEPENDENCY KEY RESOLVED TO A
001200      *             TABLE SUBSCRIPT, TO WALK THE DEPENDENCY GRAPH
001300      *             FOR CIRCULAR REFERENCES. USES AN EXPLICIT
001400      *             CALL-STACK TABLE RATHER THAN RECURSION - THIS
001500      *             SHOP'S COBOL HAS NO RECURSIVE PERFORM.
001600      *______________________________________________________________________
001700      * HISTORY OF MODIFICATION:
001800      *======================================================================
001900      * TSK013  09/08/2026 TMPPYM  - RQ-1134 QA REVIEW FINDINGS
002000      *                    - WK-S-OUTER-IX BROKEN OUT TO A STANDALONE 77 -
002100      *                      NO LOGIC CHANGE
002200      *----------------------------------------------------------------------*
002300      * TSK009  07/08/2026 TMPPYM  - RQ-1128 ANALYST WORKBENCH REVIEW
002400      *                    - CONFIRMED WK-S-CALLSTACK (200 ENTRIES) CANNOT
002500      *                      OVERFLOW - ONE PUSH PER TABLE ROW AT MOST
002600      *----------------------------------------------------------------------*
002700      * TSK004  09/06/2026 TMPKNR  - RQ-1108
002800      *                    - INITIAL VERSION - TASK ANALYZER BATCH -
002900      *                      DEPENDENCY CYCLE DETECTOR UNIT
003000      *======================================================================
003100
003200       ENVIRONMENT DIVISION.
003300      *********************
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-AS400.
003600       OBJECT-COMPUTER. IBM-AS400.
003700       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003800               I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003900               UPSI-0 IS UPSI-SWITCH-0
004000               ON STATUS IS U0-ON
004100               OFF STATUS IS U0-OFF.
004200
004300       DATA DIVISION.
004400       WORKING-STORAGE SECTION.
004500      ***********************
004600       77  WK-S-OUTER-IX               PIC S9(04) COMP.
004700*                        OUTER SCAN SUBSCRIPT - STANDALONE 77 SO
004800*                        IT DOES NOT SHIFT WHEN WK-S-WORK-AREA
004900*                        BELOW IS RESIZED
005000
005100       01  WK-S-WORK-AREA.
005200           05  WK-S-DEP-IX             PIC S9(04) COMP.
005300           05  WK-S-NODE               PIC S9(04) COMP.
005400           05  WK-S-CHILD              PIC S9(04) COMP.
005500           05  WK-S-SCAN-IX            PIC S9(04) COMP.
005600           05  WK-S-CYCLE-START        PIC S9(04) COMP.
005700           05  WK-S-CYCLE-LEN          PIC S9(04) COMP.
005800           05  WK-S-FOUND-SW           PIC X(01).
005900               88  WK-S-FOUND                  VALUE "Y".
006000           05  FILLER                  PIC X(08).
006100
006200       01  WK-S-CALLSTACK-AREA.
006300           05  WK-S-CALLSTACK-TOP      PIC S9(04) COMP.
006400*                        NUMBER OF NODES CURRENTLY PUSHED
006500           05  FILLER                  PIC X(06).
006600           05  WK-S-CALLSTACK OCCURS 200 TIMES
006700                               INDEXED BY WK-S-CS-IX
006800                                         PIC S9(04) COMP.
006900
007000       01  WK-S-CALLSTACK-AREA-R REDEFINES WK-S-CALLSTACK-AREA.
007100           05  FILLER                  PIC X(08).
007200           05  WK-S-CALLSTACK-FLAT OCCURS 200 TIMES
007300                                         PIC S9(04) COMP.
007400*                        ALTERNATE FLAT SUBSCRIPTING OF THE SAME
007500*                        200-DEEP PUSHDOWN STACK - KEPT SO A FUTURE
007600*                        CHANGE THAT RESIZES WK-S-CALLSTACK-TOP'S
007700*                        LEAD-IN AREA CANNOT SILENTLY SHIFT THE STACK
007800
007900       01  WK-S-RESOLVED-AREA.
008000           05  WK-S-RESOLVED-ROW OCCURS 200 TIMES
008100                               INDEXED BY WK-S-RR-IX.
008200               10  WK-S-RESOLVED-DEP OCCURS 5 TIMES
008300                               INDEXED BY WK-S-RD-IX
008400                                         PIC S9(04) COMP.
008500
008600       01  WK-S-RESOLVED-AREA-R REDEFINES WK-S-RESOLVED-AREA.
008700           05  WK-S-RESOLVED-FLAT OCCURS 1000 TIMES
008800                                         PIC S9(04) COMP.
008900*                        SAME STORAGE, FLATTENED - USED ONLY BY
009000*                        A100-INITIALIZE-TABLES TO ZERO IT IN ONE PASS
009100
009200       01  WK-S-CAND-KEY               PIC X(10).
009300       01  WK-S-CAND-KEY-R REDEFINES WK-S-CAND-KEY.
009400           05  WK-S-CAND-KEY-FIRST     PIC X(01).
009500           05  WK-S-CAND-KEY-REST      PIC X(09).
009600
009700           COPY TSKCOM.
009800
009900       LINKAGE SECTION.
010000      ****************
010100           COPY TSKTBL.
010200           COPY TSKERR.
010300
010400       PROCEDURE DIVISION USING WK-TSKTBL
010500                                 WK-TSKERR.
010600      ********************************
010700       MAIN-MODULE.
010800           PERFORM A100-INITIALIZE-TABLES THRU A199-INITIALIZE-TABLES-EX.
010900           PERFORM B100-BUILD-ADJACENCY THRU B199-BUILD-ADJACENCY-EX.
011000           PERFORM C100-DFS-ALL-NODES THRU C199-DFS-ALL-NODES-EX.
011100           GO TO Z000-END-PROGRAM.
011200
011300      *-------------------------------------------------------------------------*
011400      *  A1 - CLEAR THE VISITED/ON-PATH SWITCHES AND THE RESOLVED-DEPENDENCY    *
011500      *       WORK TABLE BEFORE EVERY RUN OF THE DETECTOR                       *
011600      *-------------------------------------------------------------------------*
011700       A100-INITIALIZE-TABLES.
011800           MOVE ZERO TO WK-TSKCYC-COUNT.
011900           MOVE ZERO TO WK-S-CALLSTACK-TOP.
012000           SET WK-S-OUTER-IX TO 1.
012100           PERFORM A105-CLEAR-RESOLVED-CELL
012200               UNTIL WK-S-OUTER-IX > 1000.
012300           SET WK-TSKTBL-IX TO 1.
012400           PERFORM A110-CLEAR-ONE-NODE
012500               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
012600       A199-INITIALIZE-TABLES-EX.
012700           EXIT.
012800
012900       A105-CLEAR-RESOLVED-CELL.
013000           MOVE ZERO TO WK-S-RESOLVED-FLAT(WK-S-OUTER-IX).
013100           SET WK-S-OUTER-IX UP BY 1.
013200
013300       A110-CLEAR-ONE-NODE.
013400           MOVE "N" TO WK-TSKTBL-VISITED-SW(WK-TSKTBL-IX).
013500           MOVE "N" TO WK-TSKTBL-ON-PATH-SW(WK-TSKTBL-IX).
013600           MOVE ZERO TO WK-TSKTBL-STACK-TOP(WK-TSKTBL-IX).
013700           SET WK-TSKTBL-IX UP BY 1.
013800
013900      *-------------------------------------------------------------------------*
014000      *  B1 - RESOLVE EACH ROW'S RAW-DEP KEYS TO A TABLE SUBSCRIPT. A KEY THAT  *
014100      *       NAMES NO OTHER ROW IN THE BATCH IS LEFT AT ZERO - AN EXTERNAL OR  *
014200      *       MISTYPED DEPENDENCY CANNOT FORM A CYCLE.                         *
014300      *-------------------------------------------------------------------------*
014400       B100-BUILD-ADJACENCY.
014500           SET WK-TSKTBL-IX TO 1.
014600           PERFORM B110-RESOLVE-ONE-ROW
014700               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
014800       B199-BUILD-ADJACENCY-EX.
014900           EXIT.
015000
015100       B110-RESOLVE-ONE-ROW.
015200           SET WK-S-NODE TO WK-TSKTBL-IX.
015300           SET WK-TSKTBL-DEP-IX TO 1.
015400           SET WK-S-RR-IX TO WK-S-NODE.
015500           SET WK-S-RD-IX TO 1.
015600           PERFORM B120-RESOLVE-ONE-DEP 5 TIMES.
015700           SET WK-TSKTBL-IX UP BY 1.
015800
015900       B120-RESOLVE-ONE-DEP.
016000           MOVE ZERO TO WK-S-RESOLVED-DEP(WK-S-RR-IX, WK-S-RD-IX).
016100           MOVE WK-TSKTBL-DEP-RSLV(WK-S-NODE, WK-TSKTBL-DEP-IX)
016200               TO WK-S-CAND-KEY.
016300           IF WK-S-CAND-KEY NOT = SPACES
016400               SET WK-TSKTBL-IX TO WK-S-NODE
016500               SET WK-S-SCAN-IX TO 1
016600               MOVE "N" TO WK-S-FOUND-SW
016700               PERFORM B130-SCAN-FOR-KEY
016800                   UNTIL WK-S-SCAN-IX > WK-TSKTBL-ENTRY-COUNT
016900                   OR WK-S-FOUND
017000           END-IF.
017100           SET WK-TSKTBL-IX TO WK-S-NODE.
017200           SET WK-TSKTBL-DEP-IX UP BY 1.
017300           SET WK-S-RD-IX UP BY 1.
017400
017500       B130-SCAN-FOR-KEY.
017600           IF WK-TSKTBL-KEY(WK-S-SCAN-IX) = WK-S-CAND-KEY
017700               MOVE WK-S-SCAN-IX
017800                   TO WK-S-RESOLVED-DEP(WK-S-RR-IX, WK-S-RD-IX)
017900               MOVE "Y" TO WK-S-FOUND-SW
018000           ELSE
018100               SET WK-S-SCAN-IX UP BY 1
018200           END-IF.
018300
018400      *-------------------------------------------------------------------------*
018500      *  C1 - VISIT EVERY UNVISITED NODE. EACH VISIT RUNS AN ITERATIVE DEPTH-   *
018600      *       FIRST SEARCH OVER THE CALL-STACK TABLE RATHER THAN RECURSION.    *
018700      *-------------------------------------------------------------------------*
018800       C100-DFS-ALL-NODES.
018900           SET WK-TSKTBL-IX TO 1.
019000           PERFORM C110-VISIT-IF-NEW
019100               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
019200       C199-DFS-ALL-NODES-EX.
019300           EXIT.
019400
019500       C110-VISIT-IF-NEW.
019600           IF NOT WK-TSKTBL-VISITED(WK-TSKTBL-IX)
019700               SET WK-S-NODE TO WK-TSKTBL-IX
019800               PERFORM C120-PUSH-NODE
019900               PERFORM C200-WALK-STACK THRU C299-WALK-STACK-EX
020000                   UNTIL WK-S-CALLSTACK-TOP = 0
020100           END-IF.
020200           SET WK-TSKTBL-IX UP BY 1.
020300
020400       C120-PUSH-NODE.
020500           ADD 1 TO WK-S-CALLSTACK-TOP.
020600           SET WK-S-CS-IX TO WK-S-CALLSTACK-TOP.
020700           MOVE WK-S-NODE TO WK-S-CALLSTACK(WK-S-CS-IX).
020800           MOVE "Y" TO WK-TSKTBL-VISITED-SW(WK-S-NODE).
020900           MOVE "Y" TO WK-TSKTBL-ON-PATH-SW(WK-S-NODE).
021000           MOVE ZERO TO WK-TSKTBL-STACK-TOP(WK-S-NODE).
021100
021200      *-------------------------------------------------------------------------*
021300      *  C2 - ONE STEP OF THE WALK. LOOKS AT THE NODE ON TOP OF THE CALL-STACK  *
021400      *       AND EITHER DESCENDS TO ITS NEXT UNCHECKED DEPENDENCY, RECORDS A  *
021500      *       CYCLE, OR POPS THE NODE WHEN ALL 5 DEPENDENCY SLOTS ARE DONE.    *
021600      *-------------------------------------------------------------------------*
021700       C200-WALK-STACK.
021800           SET WK-S-CS-IX TO WK-S-CALLSTACK-TOP.
021900           SET WK-S-NODE TO WK-S-CALLSTACK(WK-S-CS-IX).
022000           IF WK-TSKTBL-STACK-TOP(WK-S-NODE) < 5
022100               ADD 1 TO WK-TSKTBL-STACK-TOP(WK-S-NODE)
022200               SET WK-S-RR-IX TO WK-S-NODE
022300               SET WK-S-RD-IX TO WK-TSKTBL-STACK-TOP(WK-S-NODE)
022400               SET WK-S-CHILD TO WK-S-RESOLVED-DEP(WK-S-RR-IX, WK-S-RD-IX)
022500               IF WK-S-CHILD NOT = ZERO
022600                   IF WK-TSKTBL-ON-PATH(WK-S-CHILD)
022700                       PERFORM C210-RECORD-CYCLE THRU C219-RECORD-CYCLE-EX
022800                   ELSE
022900                       IF NOT WK-TSKTBL-VISITED(WK-S-CHILD)
023000                           SET WK-S-NODE TO WK-S-CHILD
023100                           PERFORM C120-PUSH-NODE
023200                       END-IF
023300                   END-IF
023400               END-IF
023500           ELSE
023600               MOVE "N" TO WK-TSKTBL-ON-PATH-SW(WK-S-NODE)
023700               SUBTRACT 1 FROM WK-S-CALLSTACK-TOP
023800           END-IF.
023900       C299-WALK-STACK-EX.
024000           EXIT.
024100
024200      *-------------------------------------------------------------------------*
024300      *  C21 - THE CHILD JUST FOUND IS STILL ON-PATH, SO IT IS AN ANCESTOR OF   *
024400      *        THE CURRENT NODE - THE CALL-STACK FROM THAT ANCESTOR UP TO THE  *
024500      *        TOP IS THE CYCLE. COPY THOSE KEYS TO WK-TSKCYC AND SKIP IF THE  *
024600      *        TABLE OF 50 CYCLES IS ALREADY FULL.                            *
024700      *-------------------------------------------------------------------------*
024800       C210-RECORD-CYCLE.
024900           IF WK-TSKCYC-COUNT < 50
025000               SET WK-S-CYCLE-START TO 1
025100               PERFORM C220-FIND-ANCESTOR
025200                   UNTIL WK-S-CALLSTACK(WK-S-CYCLE-START) = WK-S-CHILD
025300               COMPUTE WK-S-CYCLE-LEN =
025400                   WK-S-CALLSTACK-TOP - WK-S-CYCLE-START + 2
025500               IF WK-S-CYCLE-LEN > 20
025600                   MOVE 20 TO WK-S-CYCLE-LEN
025700               END-IF
025800               ADD 1 TO WK-TSKCYC-COUNT
025900               SET WK-TSKCYC-IX TO WK-TSKCYC-COUNT
026000               MOVE WK-S-CYCLE-LEN TO WK-TSKCYC-LEN(WK-TSKCYC-IX)
026100               SET WK-S-SCAN-IX TO WK-S-CYCLE-START
026200               SET WK-TSKCYC-PATH-IX TO 1
026300               PERFORM C230-COPY-PATH-ENTRY
026400                   WK-S-CYCLE-LEN - 1 TIMES
026500               SET WK-S-NODE TO WK-S-CHILD
026600               MOVE WK-TSKTBL-KEY(WK-S-NODE)
026700                   TO WK-TSKCYC-PATH(WK-TSKCYC-IX, WK-TSKCYC-PATH-IX)
026800           END-IF.
026900       C219-RECORD-CYCLE-EX.
027000           EXIT.
027100
027200       C220-FIND-ANCESTOR.
027300           SET WK-S-CYCLE-START UP BY 1.
027400
027500       C230-COPY-PATH-ENTRY.
027600           SET WK-S-NODE TO WK-S-CALLSTACK(WK-S-SCAN-IX).
027700           MOVE WK-TSKTBL-KEY(WK-S-NODE)
027800               TO WK-TSKCYC-PATH(WK-TSKCYC-IX, WK-TSKCYC-PATH-IX).
027900           SET WK-S-SCAN-IX UP BY 1.
028000           SET WK-TSKCYC-PATH-IX UP BY 1.
028100
028200       Z000-END-PROGRAM.
028300           EXIT PROGRAM.
