000100* TSKEDG.cpybk
000200* HISTORY OF MODIFICATION:
000300* ======================================================================
000400* TAG NAME  DATE        DESCRIPTION
000500* ----------------------------------------------------------------------
000600* TSK005    TMPGVN  05/07/2026  - RQ-1115 DEPENDENCY GRAPH REVIEW
000700*                   - EXTEND WK-TSKEDG-FROM-ID/TO-ID FROM 6 TO
000800*                     10 BYTES SO A FULL TASK-ID NO LONGER
000900*                     TRUNCATES ON THE GRAPH REPORT
001000* ----------------------------------------------------------------------
001100     01  WK-TSKEDG.
001200         05  WK-TSKEDG-RECORD.
001300             10  WK-TSKEDG-FROM-ID     PIC X(10).
001400*                        THE DEPENDING TASK KEY
001500             10  WK-TSKEDG-TO-ID       PIC X(10).
001600*                        THE DEPENDED-UPON TASK KEY - PRESENT ONLY
001700*                        WHEN THE KEY EXISTS ELSEWHERE IN THE BATCH
001800             10  FILLER                PIC X(10).
