000100* TSKERR.cpybk
000200* IN-MEMORY ERROR-ENTRY TABLE AND CYCLE-LIST TABLE. BUILT BY
000300* TSKVALID (ERRORS) AND TSKCYCLE (CYCLES), DRAINED TO ERROR-OUT
000400* BY THE 900/950 PARAGRAPHS IN TSKANLYZ AND TSKSUGGT.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TSK001  02/06/2026 TMPKNR  INITIAL VERSION - TASK ANALYZER
000900*                    BATCH - ERROR AND CYCLE WORK TABLES
001000*****************************************************************
001100
001200     01  WK-TSKERR.
001300         05  WK-TSKERR-COUNT           PIC S9(04) COMP.
001400*                        NUMBER OF ERROR ENTRIES LOADED
001500         05  FILLER                    PIC X(06).
001600         05  WK-TSKERR-ENTRY OCCURS 200 TIMES
001700                             INDEXED BY WK-TSKERR-IX.
001800             10  WK-TSKERR-REC-INDEX       PIC 9(04).
001900             10  WK-TSKERR-FIELD           PIC X(15).
002000             10  WK-TSKERR-MESSAGE         PIC X(40).
002100             10  FILLER                    PIC X(03).
002200
002300     01  WK-TSKCYC.
002400         05  WK-TSKCYC-COUNT           PIC S9(04) COMP.
002500*                        NUMBER OF CYCLES FOUND BY TSKCYCLE
002600         05  FILLER                    PIC X(06).
002700         05  WK-TSKCYC-ENTRY OCCURS 50 TIMES
002800                             INDEXED BY WK-TSKCYC-IX.
002900             10  WK-TSKCYC-LEN             PIC S9(04) COMP.
003000*                        NUMBER OF KEYS IN THIS CYCLE'S PATH
003100             10  WK-TSKCYC-PATH OCCURS 20 TIMES
003200                             INDEXED BY WK-TSKCYC-PATH-IX
003300                                       PIC X(10).
003400             10  FILLER                    PIC X(05).
