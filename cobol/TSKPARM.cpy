000100******************************************************************
000200*    TSKPARM.cpybk
000300*    LINKAGE PARAMETER BLOCK PASSED TO TSKVALID / TSKCYCLE /
000400*    TSKSCORE.  CARRIES THE CONTROL-CARD VALUES, THE CURRENT
000500*    RECORD INDEX (VALIDATOR CALLS) AND THE RETURN FLAGS.
000600******************************************************************
000700*    AMENDMENT HISTORY:
000800******************************************************************
000900* TSK001  02/06/2026 TMPKNR  - INITIAL VERSION
001000* TSK004  09/06/2026 TMPKNR  - RQ-1108 ADD TSKPARM-N-TASKS SO THE
001100*                    DEPENDENCY FACTOR CAN NORMALISE BY BATCH SIZE
001200*                    WITHOUT A SEPARATE CALL
001300******************************************************************
001400
001500     01  WK-TSKPARM.
001600         05  WK-TSKPARM-STRATEGY       PIC X(08).
001700         05  WK-TSKPARM-AS-OF-DATE     PIC 9(08).
001800         05  WK-TSKPARM-W-URGENCY      PIC S9V9(04).
001900         05  WK-TSKPARM-W-IMPORTANCE   PIC S9V9(04).
002000         05  WK-TSKPARM-W-EFFORT       PIC S9V9(04).
002100         05  WK-TSKPARM-W-DEPENDENCY   PIC S9V9(04).
002200         05  WK-TSKPARM-TABLE-COUNT    PIC S9(04) COMP.
002300         05  WK-TSKPARM-N-TASKS        PIC S9(04) COMP.
002400         05  WK-TSKPARM-REC-INDEX      PIC 9(04).
002500         05  WK-TSKPARM-ERROR-FOUND    PIC X(01).
002600             88  WK-TSKPARM-HAS-ERROR           VALUE "Y".
002700         05  WK-TSKPARM-CYCLE-FOUND    PIC X(01).
002800             88  WK-TSKPARM-HAS-CYCLE           VALUE "Y".
002900         05  FILLER                    PIC X(08).
