000100******************************************************************
000200* AMENDMENT HISTORY:
000300******************************************************************
000400* TSK012  09/08/2026 TMPPYM  INCR REQ 1133
000500*                    - DROPPED A STRAY FILLER BYTE THAT SAT
000600*                      OUTSIDE TSKRECR'S REDEFINES - TASKS-IN WAS
000700*                      COMING IN AT 107 BYTES, NOT THE SPEC'D 106
000800*---------------------------------------------------------------*
000900* TSK006  21/07/2026 TMPGVN  INCR REQ 1121
001000*                    - EXPAND TSKREC-DEPENDENCIES FROM 3 TO 5
001100*                      OCCURRENCES - ANALYST WORKBENCH NOW LETS
001200*                      A TASK NAME UP TO 5 PREDECESSORS
001300*                    - RECORD LEN 76 TO 106
001400*---------------------------------------------------------------*
001500* TSK002  14/06/2026 TMPKNR  INCR REQ 1103
001600*                    - ADD TSKREC-EST-HOURS / TSKREC-IMPORTANCE
001700*                      SO THE SCORING ENGINE NO LONGER NEEDS A
001800*                      SEPARATE CROSS-REFERENCE READ
001900*                    - RECORD LEN 50 TO 76
002000*---------------------------------------------------------------*
002100* TSK001  02/06/2026 TMPKNR  INITIAL VERSION - TASK ANALYZER
002200*                    BATCH - TASKS-IN INPUT RECORD
002300******************************************************************
002400
002500     01  TSKREC-RECORD.
002600*        05  TSKREC-RECORD-LEN50  PIC X(50).                      TSK002
002700*        05  TSKREC-RECORD-LEN76  PIC X(76).                      TSK006
002800         05  TSKREC-RECORD-LEN106 PIC X(106).                     TSK006
002900
003000******************************************************************
003100* I-O FORMAT: TSKRECR  FROM FILE TASKS-IN
003200******************************************************************
003300
003400         05  TSKRECR  REDEFINES TSKREC-RECORD-LEN106.
003500             06  TSKREC-TASK-ID           PIC X(10).
003600*                        TASK IDENTIFIER - MAY BE BLANK, IN WHICH
003700*                        CASE THE TITLE STANDS IN AS THE KEY
003800             06  TSKREC-TASK-TITLE        PIC X(30).
003900*                        TASK TITLE - REQUIRED, NON-BLANK
004000             06  TSKREC-DUE-DATE          PIC 9(08).
004100*                        DUE DATE, YYYYMMDD - 00000000 OR AN
004200*                        INVALID CALENDAR DATE MEANS NO DUE DATE
004300             06  TSKREC-EST-HOURS         PIC 9(04)V99.
004400*                        ESTIMATED EFFORT HOURS
004500             06  TSKREC-IMPORTANCE        PIC 9(02).
004600*                        IMPORTANCE RATING, 1 (LOW) TO 10 (HIGH)
004700             06  TSKREC-DEPENDENCIES.                             TSK006
004800                 07  TSKREC-DEP-ID OCCURS 5 TIMES                 TSK006
004900                                        PIC X(10).                TSK006
005000*                        UP TO 5 IDS/TITLES THIS TASK DEPENDS ON
005100*                        UNUSED SLOTS ARE BLANK - GROUP TOTALS
005200*                        106 BYTES, THE FULL TASKS-IN RECORD
