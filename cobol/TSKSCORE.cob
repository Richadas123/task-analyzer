000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. TSKSCORE.
000400       AUTHOR. K NAIR.
000500       INSTALLATION. TASK ANALYST WORKBENCH.
000600       DATE-WRITTEN. JUN 09 1991.
000700       DATE-COMPILED.
000800       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUBROUTINE.
000900      *DESCRIPTION : SCORING ENGINE SUBROUTINE. CALLED ONCE PER
001000      *             TASK-TABLE ENTRY, AFTER VALIDATION AND CYCLE
001100      *             DETECTION HAVE PASSED, TO NORMALISE THE FOUR
001200      *             SCORING FACTORS (URGENCY, IMPORTANCE, EFFORT,
001300      *             DEPENDENCY), APPLY THE STRATEGY-ADJUSTED
001400      *             WEIGHTS AND PRODUCE THE WEIGHTED SCORE.
001500      *______________________________________________________________________
001600      * HISTORY OF MODIFICATION:
001700      *======================================================================
001800      * TSK013  09/08/2026 TMPPYM  - RQ-1134 QA REVIEW FINDINGS
001900      *                    - B1 NOW DEFAULTS A ZERO/MISSING RAW-IMPORTANCE
002000      *                      TO 5 BEFORE NORMALISING - THIS SUBROUTINE WAS
002100      *                      RELYING ON THE VALIDATOR TO CATCH IT, WHICH
002200      *                      THE SCORING RULE DOES NOT ACTUALLY REQUIRE
002300      *                    - B3 NOW ZEROES WK-TSKTBL-DAYS-UNTIL-DUE WHEN A
002400      *                      TASK HAS NO DUE DATE, AND 805 ON TSKANLYZ
002500      *                      BLANKS THE PRINTED COLUMN INSTEAD OF SHOWING 0
002600      *                    - WK-S-SUBSCR BROKEN OUT TO A STANDALONE 77
002700      *----------------------------------------------------------------------*
002800      * TSK012  09/08/2026 TMPPYM  - RQ-1133 QA REVIEW FINDINGS
002900      *                    - C310-WALK-FORWARD WAS EXCLUDING MONDAY AND
003000      *                      COUNTING SATURDAY AS A BUSINESS DAY - JDN MOD 7
003100      *                      PUTS SATURDAY AT 0 AND SUNDAY AT 1, NOT 1/2
003200      *----------------------------------------------------------------------*
003300      * TSK011  09/08/2026 TMPPYM  - RQ-1132 QA REVIEW FINDINGS
003400      *                    - B1-B4 NOW ROUND EACH NORM FACTOR DIRECTLY
003500      *                      INTO ITS 3-DECIMAL TABLE FIELD INSTEAD OF A
003600      *                      PLAIN MOVE - A MOVE TRUNCATES, IT DOES NOT
003700      *                      ROUND, SO .0625 WAS COMING OUT .062 NOT .063
003800      *----------------------------------------------------------------------*
003900      * TSK010  09/08/2026 TMPPYM  - RQ-1130 YEAR 2000 DATE WINDOW REVIEW
004000      *                    - CONFIRMED THE JULIAN DAY NUMBER ROUTINE IS
004100      *                      GOOD FOR ANY 4-DIGIT CCYY - NO CENTURY
004200      *                      WINDOW LOGIC NEEDED HERE
004300      *----------------------------------------------------------------------*
004400      * TSK006  21/07/2026 TMPGVN  - RQ-1121 ANALYST WORKBENCH REVIEW
004500      *                    - NO LOGIC CHANGE - RECOMPILED AFTER TSKREC
004600      *                      DEPENDENCY TABLE WAS WIDENED TO 5 ENTRIES
004700      *----------------------------------------------------------------------*
004800      * TSK001  02/06/2026 TMPKNR  - INITIAL VERSION
004900      *                    - TASK ANALYZER BATCH - SCORING ENGINE UNIT
005000      *======================================================================
005100
005200       ENVIRONMENT DIVISION.
005300      *********************
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER. IBM-AS400.
005600       OBJECT-COMPUTER. IBM-AS400.
005700       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005800               I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005900               UPSI-0 IS UPSI-SWITCH-0
006000               ON STATUS IS U0-ON
006100               OFF STATUS IS U0-OFF.
006200
006300       DATA DIVISION.
006400       WORKING-STORAGE SECTION.
006500      ***********************
006600       01  WK-S-DEFAULT-WEIGHTS.
006700           05  WK-S-DFLT-W-URGENCY     PIC S9V9(04) VALUE .4000.
006800           05  WK-S-DFLT-W-IMPORTANCE  PIC S9V9(04) VALUE .3500.
006900           05  WK-S-DFLT-W-EFFORT      PIC S9V9(04) VALUE .1500.
007000           05  WK-S-DFLT-W-DEPENDENCY  PIC S9V9(04) VALUE .1000.
007100
007200       01  WK-S-ADJ-WEIGHTS.
007300           05  WK-S-W-URGENCY          PIC S9V9(04).
007400           05  WK-S-W-IMPORTANCE       PIC S9V9(04).
007500           05  WK-S-W-EFFORT           PIC S9V9(04).
007600           05  WK-S-W-DEPENDENCY       PIC S9V9(04).
007700
007800       77  WK-S-SUBSCR                 PIC S9(04) COMP.
007900*                        SCRATCH SUBSCRIPT - STANDALONE 77 SO IT
008000*                        DOES NOT SHIFT WHEN WK-S-WORK-AREA BELOW
008100*                        IS RESIZED
008200
008300       01  WK-S-WORK-AREA.
008400           05  WK-S-N-TASKS            PIC S9(04) COMP.
008500           05  WK-S-URGENCY-NORM       PIC S9V9(04).
008600           05  WK-S-IMPORTANCE-NORM    PIC S9V9(04).
008700           05  WK-S-EFFORT-NORM        PIC S9V9(04).
008800           05  WK-S-DEPENDENCY-NORM    PIC S9V9(04).
008900           05  WK-S-RAW-SCORE          PIC S9(03)V9(04).
009000           05  WK-S-BUS-DAYS           PIC S9(06).
009100           05  WK-S-CAL-DAYS           PIC S9(06).
009200           05  FILLER                  PIC X(08).
009300
009400       01  WK-S-LN-WORK.
009500           05  WK-S-LN-X               PIC S9(05)V9(04).
009600           05  WK-S-LN-K               PIC S9(04) COMP.
009700           05  WK-S-LN-Y               PIC S9(01)V9(08).
009800           05  WK-S-LN-Y2              PIC S9(01)V9(08).
009900           05  WK-S-LN-TERM            PIC S9(01)V9(08).
010000           05  WK-S-LN-SUM             PIC S9(01)V9(08).
010100           05  WK-S-LN-RESULT          PIC S9(03)V9(06).
010200           05  WK-S-LN2-CONST          PIC S9(01)V9(07)
010300                                         VALUE .6931472.
010400
010500       01  WK-S-JDN-WORK.
010600           05  WK-S-CCYY               PIC 9(04).
010700           05  WK-S-MM                 PIC 9(02).
010800           05  WK-S-DD                 PIC 9(02).
010900           05  WK-S-JDN                PIC S9(09) COMP.
011000           05  WK-S-JDN-T1             PIC S9(09) COMP.
011100           05  WK-S-JDN-T2             PIC S9(09) COMP.
011200           05  WK-S-JDN-T3             PIC S9(09) COMP.
011300           05  WK-S-JDN-T4             PIC S9(09) COMP.
011400
011500       01  WK-S-DUE-DATE-WORK.
011600           05  WK-S-DUE-DATE-NUM       PIC 9(08).
011700       01  WK-S-DUE-DATE-WORK-R REDEFINES WK-S-DUE-DATE-WORK.
011800           05  WK-S-DUE-CCYY           PIC 9(04).
011900           05  WK-S-DUE-MM             PIC 9(02).
012000           05  WK-S-DUE-DD             PIC 9(02).
012100
012200       01  WK-S-ASOF-DATE-WORK.
012300           05  WK-S-ASOF-DATE-NUM      PIC 9(08).
012400       01  WK-S-ASOF-DATE-WORK-R REDEFINES WK-S-ASOF-DATE-WORK.
012500           05  WK-S-ASOF-CCYY          PIC 9(04).
012600           05  WK-S-ASOF-MM            PIC 9(02).
012700           05  WK-S-ASOF-DD            PIC 9(02).
012800
012900       01  WK-S-WALK-DATE-WORK.
013000           05  WK-S-WALK-DATE-NUM      PIC 9(08).
013100       01  WK-S-WALK-DATE-WORK-R REDEFINES WK-S-WALK-DATE-WORK.
013200           05  WK-S-WALK-CCYY          PIC 9(04).
013300           05  WK-S-WALK-MM            PIC 9(02).
013400           05  WK-S-WALK-DD            PIC 9(02).
013500
013600       01  WK-S-DUE-JDN                PIC S9(09) COMP.
013700       01  WK-S-ASOF-JDN               PIC S9(09) COMP.
013800       01  WK-S-WALK-JDN               PIC S9(09) COMP.
013900       01  WK-S-WEEKDAY-NUM            PIC S9(04) COMP.
014000
014100       01  WK-S-LEAP-YEAR-SW           PIC X(01) VALUE "N".
014200           88  WK-S-LEAP-YEAR                  VALUE "Y".
014300       01  WK-S-MOD-WORK               PIC S9(04) COMP.
014400       01  WK-S-MAX-DD                 PIC 9(02) COMP.
014500
014600       01  WK-S-MONTH-DAYS-LIST.
014700           05  WK-S-MD-01              PIC 9(02) COMP VALUE 31.
014800           05  WK-S-MD-02              PIC 9(02) COMP VALUE 28.
014900           05  WK-S-MD-03              PIC 9(02) COMP VALUE 31.
015000           05  WK-S-MD-04              PIC 9(02) COMP VALUE 30.
015100           05  WK-S-MD-05              PIC 9(02) COMP VALUE 31.
015200           05  WK-S-MD-06              PIC 9(02) COMP VALUE 30.
015300           05  WK-S-MD-07              PIC 9(02) COMP VALUE 31.
015400           05  WK-S-MD-08              PIC 9(02) COMP VALUE 31.
015500           05  WK-S-MD-09              PIC 9(02) COMP VALUE 30.
015600           05  WK-S-MD-10              PIC 9(02) COMP VALUE 31.
015700           05  WK-S-MD-11              PIC 9(02) COMP VALUE 30.
015800           05  WK-S-MD-12              PIC 9(02) COMP VALUE 31.
015900       01  WK-S-MONTH-DAYS-TBL REDEFINES WK-S-MONTH-DAYS-LIST.
016000           05  WK-S-MONTH-DAYS OCCURS 12 TIMES PIC 9(02) COMP.
016100
016200       01  WK-S-HOLIDAY-LIST.
016300           05  WK-S-HOLIDAY-01         PIC 9(08) VALUE 20250101.
016400           05  WK-S-HOLIDAY-02         PIC 9(08) VALUE 20250815.
016500           05  WK-S-HOLIDAY-03         PIC 9(08) VALUE 20251225.
016600
016700           COPY TSKCOM.
016800
016900       LINKAGE SECTION.
017000      ****************
017100           COPY TSKTBL.
017200           COPY TSKPARM.
017300
017400       PROCEDURE DIVISION USING WK-TSKTBL
017500                                 WK-TSKPARM.
017600      ********************************
017700       MAIN-MODULE.
017800           SET WK-TSKTBL-IX TO WK-TSKPARM-REC-INDEX.
017900           MOVE WK-TSKPARM-N-TASKS TO WK-S-N-TASKS.
018000           PERFORM A100-ADJUST-WEIGHTS THRU A199-ADJUST-WEIGHTS-EX.
018100           PERFORM B100-CALC-IMPORTANCE-NORM
018200               THRU B199-CALC-IMPORTANCE-NORM-EX.
018300           PERFORM B200-CALC-EFFORT-NORM THRU B299-CALC-EFFORT-NORM-EX.
018400           PERFORM B300-CALC-URGENCY-NORM
018500               THRU B399-CALC-URGENCY-NORM-EX.
018600           PERFORM B400-CALC-DEPENDENCY-NORM
018700               THRU B499-CALC-DEPENDENCY-NORM-EX.
018800           PERFORM D100-CALC-RAW-SCORE THRU D199-CALC-RAW-SCORE-EX.
018900           GO TO Z000-END-PROGRAM.
019000
019100      *-------------------------------------------------------------------------*
019200      *  A1 - APPLY OVERRIDE WEIGHTS THEN THE STRATEGY ADJUSTMENT                *
019300      *-------------------------------------------------------------------------*
019400       A100-ADJUST-WEIGHTS.
019500           MOVE WK-S-DFLT-W-URGENCY    TO WK-S-W-URGENCY.
019600           MOVE WK-S-DFLT-W-IMPORTANCE TO WK-S-W-IMPORTANCE.
019700           MOVE WK-S-DFLT-W-EFFORT     TO WK-S-W-EFFORT.
019800           MOVE WK-S-DFLT-W-DEPENDENCY TO WK-S-W-DEPENDENCY.
019900           IF WK-TSKPARM-W-URGENCY NOT = ZERO
020000               MOVE WK-TSKPARM-W-URGENCY TO WK-S-W-URGENCY
020100           END-IF.
020200           IF WK-TSKPARM-W-IMPORTANCE NOT = ZERO
020300               MOVE WK-TSKPARM-W-IMPORTANCE TO WK-S-W-IMPORTANCE
020400           END-IF.
020500           IF WK-TSKPARM-W-EFFORT NOT = ZERO
020600               MOVE WK-TSKPARM-W-EFFORT TO WK-S-W-EFFORT
020700           END-IF.
020800           IF WK-TSKPARM-W-DEPENDENCY NOT = ZERO
020900               MOVE WK-TSKPARM-W-DEPENDENCY TO WK-S-W-DEPENDENCY
021000           END-IF.
021100           EVALUATE WK-TSKPARM-STRATEGY
021200               WHEN "FASTEST"
021300                   IF WK-S-W-EFFORT < .5000
021400                       MOVE .5000 TO WK-S-W-EFFORT
021500                   END-IF
021600                   COMPUTE WK-S-W-URGENCY = WK-S-W-URGENCY * .5
021700                   COMPUTE WK-S-W-IMPORTANCE = WK-S-W-IMPORTANCE * .5
021800               WHEN "IMPACT"
021900                   IF WK-S-W-IMPORTANCE < .6000
022000                       MOVE .6000 TO WK-S-W-IMPORTANCE
022100                   END-IF
022200                   COMPUTE WK-S-W-EFFORT = WK-S-W-EFFORT * .4
022300               WHEN "DEADLINE"
022400                   IF WK-S-W-URGENCY < .7000
022500                       MOVE .7000 TO WK-S-W-URGENCY
022600                   END-IF
022700                   COMPUTE WK-S-W-IMPORTANCE = WK-S-W-IMPORTANCE * .6
022800               WHEN OTHER
022900                   CONTINUE
023000           END-EVALUATE.
023100       A199-ADJUST-WEIGHTS-EX.
023200           EXIT.
023300
023400      *-------------------------------------------------------------------------*
023500      *  B1 - IMPORTANCE NORM = (IMPORTANCE-1) / 9                              *
023600      *-------------------------------------------------------------------------*
023700       B100-CALC-IMPORTANCE-NORM.
023800           IF WK-TSKTBL-RAW-IMPORTANCE(WK-TSKTBL-IX) = ZERO
023900               MOVE 5 TO WK-TSKTBL-RAW-IMPORTANCE(WK-TSKTBL-IX)
024000           END-IF.
024100           COMPUTE WK-S-IMPORTANCE-NORM ROUNDED =
024200               (WK-TSKTBL-RAW-IMPORTANCE(WK-TSKTBL-IX) - 1) / 9.
024300           COMPUTE WK-TSKTBL-IMPORTANCE-NORM(WK-TSKTBL-IX) ROUNDED =
024400               WK-S-IMPORTANCE-NORM.
024500       B199-CALC-IMPORTANCE-NORM-EX.
024600           EXIT.
024700
024800      *-------------------------------------------------------------------------*
024900      *  B2 - EFFORT NORM = 1 / (1 + LN(EST-HOURS + 2))                         *
025000      *-------------------------------------------------------------------------*
025100       B200-CALC-EFFORT-NORM.
025200           COMPUTE WK-S-LN-X =
025300               WK-TSKTBL-RAW-EST-HOURS(WK-TSKTBL-IX) + 2.
025400           PERFORM C100-CALC-NATURAL-LOG THRU C199-CALC-NATURAL-LOG-EX.
025500           COMPUTE WK-S-EFFORT-NORM ROUNDED =
025600               1 / (1 + WK-S-LN-RESULT).
025700           COMPUTE WK-TSKTBL-EFFORT-NORM(WK-TSKTBL-IX) ROUNDED =
025800               WK-S-EFFORT-NORM.
025900       B299-CALC-EFFORT-NORM-EX.
026000           EXIT.
026100
026200      *-------------------------------------------------------------------------*
026300      *  B3 - URGENCY NORM FROM THE BUSINESS-DAY GAP TO THE DUE DATE            *
026400      *-------------------------------------------------------------------------*
026500       B300-CALC-URGENCY-NORM.
026600           MOVE WK-TSKPARM-AS-OF-DATE TO WK-S-ASOF-DATE-NUM.
026700           IF WK-TSKTBL-HAS-DUE-DATE(WK-TSKTBL-IX)
026800               MOVE WK-TSKTBL-RAW-DUE-DATE(WK-TSKTBL-IX)
026900                   TO WK-S-DUE-DATE-NUM
027000               PERFORM C300-COUNT-BUSINESS-DAYS
027100                   THRU C399-COUNT-BUSINESS-DAYS-EX
027200               IF WK-S-BUS-DAYS < 0
027300                   COMPUTE WK-S-URGENCY-NORM ROUNDED =
027400                       1 + ((0 - WK-S-BUS-DAYS) / 5)
027500                   IF WK-S-URGENCY-NORM > 3.0000
027600                       MOVE 3.0000 TO WK-S-URGENCY-NORM
027700                   END-IF
027800               ELSE
027900                   IF WK-S-BUS-DAYS > 30
028000                       MOVE 30 TO WK-S-BUS-DAYS
028100                   END-IF
028200                   COMPUTE WK-S-URGENCY-NORM ROUNDED =
028300                       1 - (WK-S-BUS-DAYS / 30)
028400               END-IF
028500               MOVE WK-S-CAL-DAYS
028600                   TO WK-TSKTBL-DAYS-UNTIL-DUE(WK-TSKTBL-IX)
028700           ELSE
028800               MOVE ZERO TO WK-S-URGENCY-NORM
028900               MOVE ZERO TO WK-TSKTBL-DAYS-UNTIL-DUE(WK-TSKTBL-IX)
029000           END-IF.
029100           COMPUTE WK-TSKTBL-URGENCY-NORM(WK-TSKTBL-IX) ROUNDED =
029200               WK-S-URGENCY-NORM.
029300       B399-CALC-URGENCY-NORM-EX.
029400           EXIT.
029500
029600      *-------------------------------------------------------------------------*
029700      *  B4 - DEPENDENCY NORM = MIN(DEPENDED-BY / N-TASKS, 1)                   *
029800      *-------------------------------------------------------------------------*
029900       B400-CALC-DEPENDENCY-NORM.
030000           IF WK-S-N-TASKS < 1
030100               MOVE 1 TO WK-S-N-TASKS
030200           END-IF.
030300           COMPUTE WK-S-DEPENDENCY-NORM ROUNDED =
030400               WK-TSKTBL-DEPENDED-BY(WK-TSKTBL-IX) / WK-S-N-TASKS.
030500           IF WK-S-DEPENDENCY-NORM > 1.0000
030600               MOVE 1.0000 TO WK-S-DEPENDENCY-NORM
030700           END-IF.
030800           COMPUTE WK-TSKTBL-DEPENDENCY-NORM(WK-TSKTBL-IX) ROUNDED =
030900               WK-S-DEPENDENCY-NORM.
031000       B499-CALC-DEPENDENCY-NORM-EX.
031100           EXIT.
031200
031300      *-------------------------------------------------------------------------*
031400      *  C1 - NATURAL LOG BY RANGE REDUCTION AND A TAYLOR SERIES                *
031500      *       (NO INTRINSIC FUNCTIONS - RANGE REDUCE X INTO [1,2) BY            *
031600      *       REPEATED HALVING, THEN LN(X) = LN(REDUCED) + K*LN(2))             *
031700      *-------------------------------------------------------------------------*
031800       C100-CALC-NATURAL-LOG.
031900           MOVE 0 TO WK-S-LN-K.
032000           PERFORM C110-HALVE-LN-X UNTIL WK-S-LN-X < 2.
032100           COMPUTE WK-S-LN-Y =
032200               (WK-S-LN-X - 1) / (WK-S-LN-X + 1).
032300           COMPUTE WK-S-LN-Y2 = WK-S-LN-Y * WK-S-LN-Y.
032400           MOVE WK-S-LN-Y TO WK-S-LN-TERM.
032500           MOVE WK-S-LN-TERM TO WK-S-LN-SUM.
032600           COMPUTE WK-S-LN-TERM = WK-S-LN-TERM * WK-S-LN-Y2.
032700           COMPUTE WK-S-LN-SUM = WK-S-LN-SUM + WK-S-LN-TERM / 3.
032800           COMPUTE WK-S-LN-TERM = WK-S-LN-TERM * WK-S-LN-Y2.
032900           COMPUTE WK-S-LN-SUM = WK-S-LN-SUM + WK-S-LN-TERM / 5.
033000           COMPUTE WK-S-LN-TERM = WK-S-LN-TERM * WK-S-LN-Y2.
033100           COMPUTE WK-S-LN-SUM = WK-S-LN-SUM + WK-S-LN-TERM / 7.
033200           COMPUTE WK-S-LN-TERM = WK-S-LN-TERM * WK-S-LN-Y2.
033300           COMPUTE WK-S-LN-SUM = WK-S-LN-SUM + WK-S-LN-TERM / 9.
033400           COMPUTE WK-S-LN-RESULT ROUNDED =
033500               (2 * WK-S-LN-SUM) + (WK-S-LN-K * WK-S-LN2-CONST).
033600       C199-CALC-NATURAL-LOG-EX.
033700           EXIT.
033800
033900       C110-HALVE-LN-X.
034000           COMPUTE WK-S-LN-X = WK-S-LN-X / 2.
034100           ADD 1 TO WK-S-LN-K.
034200
034300      *-------------------------------------------------------------------------*
034400      *  C2 - JULIAN DAY NUMBER (FLIEGEL AND VAN FLANDERN)                       *
034500      *       INPUT  WK-S-CCYY / WK-S-MM / WK-S-DD                              *
034600      *       OUTPUT WK-S-JDN                                                   *
034700      *-------------------------------------------------------------------------*
034800       C200-CALC-JDN.
034900           COMPUTE WK-S-JDN-T1 =
035000               (WK-S-MM - 14) / 12.
035100           COMPUTE WK-S-JDN-T2 =
035200               1461 * (WK-S-CCYY + 4800 + WK-S-JDN-T1) / 4.
035300           COMPUTE WK-S-JDN-T3 =
035400               367 * (WK-S-MM - 2 - 12 * WK-S-JDN-T1) / 12.
035500           COMPUTE WK-S-JDN-T4 =
035600               3 * ((WK-S-CCYY + 4900 + WK-S-JDN-T1) / 100) / 4.
035700           COMPUTE WK-S-JDN =
035800               WK-S-JDN-T2 + WK-S-JDN-T3 - WK-S-JDN-T4
035900                   + WK-S-DD - 32075.
036000       C299-CALC-JDN-EX.
036100           EXIT.
036200
036300      *-------------------------------------------------------------------------*
036400      *  C3 - BUSINESS DAYS BETWEEN AS-OF-DATE AND THE DUE DATE. WALKS ONE       *
036500      *       CALENDAR DAY AT A TIME, SKIPPING WEEKENDS AND THE FIXED 2025      *
036600      *       HOLIDAY LIST. NEGATIVE WHEN THE DUE DATE HAS ALREADY PASSED.      *
036700      *-------------------------------------------------------------------------*
036800       C300-COUNT-BUSINESS-DAYS.
036900           MOVE WK-S-ASOF-CCYY TO WK-S-CCYY.
037000           MOVE WK-S-ASOF-MM   TO WK-S-MM.
037100           MOVE WK-S-ASOF-DD   TO WK-S-DD.
037200           PERFORM C200-CALC-JDN THRU C299-CALC-JDN-EX.
037300           MOVE WK-S-JDN TO WK-S-ASOF-JDN.
037400           MOVE WK-S-DUE-CCYY TO WK-S-CCYY.
037500           MOVE WK-S-DUE-MM   TO WK-S-MM.
037600           MOVE WK-S-DUE-DD   TO WK-S-DD.
037700           PERFORM C200-CALC-JDN THRU C299-CALC-JDN-EX.
037800           MOVE WK-S-JDN TO WK-S-DUE-JDN.
037900           COMPUTE WK-S-CAL-DAYS = WK-S-DUE-JDN - WK-S-ASOF-JDN.
038000           MOVE ZERO TO WK-S-BUS-DAYS.
038100           IF WK-S-CAL-DAYS < 0
038200               MOVE WK-S-DUE-DATE-NUM TO WK-S-WALK-DATE-NUM
038300               PERFORM C310-WALK-FORWARD
038400                   UNTIL WK-S-WALK-DATE-NUM = WK-S-ASOF-DATE-NUM
038500               COMPUTE WK-S-BUS-DAYS = 0 - WK-S-BUS-DAYS
038600           ELSE
038700               MOVE WK-S-ASOF-DATE-NUM TO WK-S-WALK-DATE-NUM
038800               PERFORM C310-WALK-FORWARD
038900                   UNTIL WK-S-WALK-DATE-NUM = WK-S-DUE-DATE-NUM
039000           END-IF.
039100       C399-COUNT-BUSINESS-DAYS-EX.
039200           EXIT.
039300
039400      *-------------------------------------------------------------------------*
039500      *  C3A - ONE STEP OF THE DAY-BY-DAY WALK - COUNTS THE CURRENT DAY,        *
039600      *        THEN ADVANCES WK-S-WALK-DATE-NUM BY ONE CALENDAR DAY             *
039700      *-------------------------------------------------------------------------*
039800       C310-WALK-FORWARD.
039900           MOVE WK-S-WALK-CCYY TO WK-S-CCYY.
040000           MOVE WK-S-WALK-MM   TO WK-S-MM.
040100           MOVE WK-S-WALK-DD   TO WK-S-DD.
040200           PERFORM C200-CALC-JDN THRU C299-CALC-JDN-EX.
040300           DIVIDE WK-S-JDN BY 7 GIVING WK-S-MOD-WORK
040400               REMAINDER WK-S-WEEKDAY-NUM.
040500           IF WK-S-WEEKDAY-NUM NOT = 0 AND WK-S-WEEKDAY-NUM NOT = 1
040600               IF WK-S-WALK-DATE-NUM NOT = WK-S-HOLIDAY-01
040700                   AND WK-S-WALK-DATE-NUM NOT = WK-S-HOLIDAY-02
040800                   AND WK-S-WALK-DATE-NUM NOT = WK-S-HOLIDAY-03
040900                   ADD 1 TO WK-S-BUS-DAYS
041000               END-IF
041100           END-IF.
041200           PERFORM D200-INCREMENT-WALK-DATE THRU D299-INCREMENT-WALK-DATE-EX.
041300
041400      *-------------------------------------------------------------------------*
041500      *  D1 - WEIGHTED SUM OF THE FOUR NORMALISED FACTORS                       *
041600      *-------------------------------------------------------------------------*
041700       D100-CALC-RAW-SCORE.
041800           COMPUTE WK-S-RAW-SCORE ROUNDED =
041900               (WK-S-W-URGENCY    * WK-S-URGENCY-NORM)
042000             + (WK-S-W-IMPORTANCE * WK-S-IMPORTANCE-NORM)
042100             + (WK-S-W-EFFORT     * WK-S-EFFORT-NORM)
042200             + (WK-S-W-DEPENDENCY * WK-S-DEPENDENCY-NORM).
042300           MOVE WK-S-RAW-SCORE TO WK-TSKTBL-RAW-SCORE(WK-TSKTBL-IX).
042400           COMPUTE WK-TSKTBL-SCORE(WK-TSKTBL-IX) ROUNDED =
042500               WK-S-RAW-SCORE * 100.
042600       D199-CALC-RAW-SCORE-EX.
042700           EXIT.
042800
042900      *-------------------------------------------------------------------------*
043000      *  D2 - ADVANCE A YYYYMMDD WORK DATE BY ONE CALENDAR DAY                  *
043100      *-------------------------------------------------------------------------*
043200       D200-INCREMENT-WALK-DATE.
043300           ADD 1 TO WK-S-WALK-DD.
043400           SET WK-S-SUBSCR TO WK-S-WALK-MM.
043500           MOVE WK-S-MONTH-DAYS(WK-S-SUBSCR) TO WK-S-MAX-DD.
043600           MOVE WK-S-WALK-CCYY TO WK-S-CCYY.
043700           PERFORM D210-CHECK-LEAP-YEAR THRU D219-CHECK-LEAP-YEAR-EX.
043800           IF WK-S-WALK-MM = 2 AND WK-S-LEAP-YEAR
043900               MOVE 29 TO WK-S-MAX-DD
044000           END-IF.
044100           IF WK-S-WALK-DD > WK-S-MAX-DD
044200               MOVE 1 TO WK-S-WALK-DD
044300               ADD 1 TO WK-S-WALK-MM
044400               IF WK-S-WALK-MM > 12
044500                   MOVE 1 TO WK-S-WALK-MM
044600                   ADD 1 TO WK-S-WALK-CCYY
044700               END-IF
044800           END-IF.
044900       D299-INCREMENT-WALK-DATE-EX.
045000           EXIT.
045100
045200       D210-CHECK-LEAP-YEAR.
045300           MOVE "N" TO WK-S-LEAP-YEAR-SW.
045400           DIVIDE WK-S-CCYY BY 4 GIVING WK-S-MOD-WORK
045500               REMAINDER WK-S-MOD-WORK.
045600           IF WK-S-MOD-WORK = 0
045700               DIVIDE WK-S-CCYY BY 100 GIVING WK-S-MOD-WORK
045800                   REMAINDER WK-S-MOD-WORK
045900               IF WK-S-MOD-WORK NOT = 0
046000                   MOVE "Y" TO WK-S-LEAP-YEAR-SW
046100               ELSE
046200                   DIVIDE WK-S-CCYY BY 400 GIVING WK-S-MOD-WORK
046300                       REMAINDER WK-S-MOD-WORK
046400                   IF WK-S-MOD-WORK = 0
046500                       MOVE "Y" TO WK-S-LEAP-YEAR-SW
046600                   END-IF
046700               END-IF
046800           END-IF.
046900       D219-CHECK-LEAP-YEAR-EX.
047000           EXIT.
047100
047200       Z000-END-PROGRAM.
047300           EXIT PROGRAM.
