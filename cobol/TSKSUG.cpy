000100* TSKSUG.cpybk
000200* WORKING STORAGE FORMAT FOR THE TOP-3 SUGGESTION BLOCKS
000300* WRITTEN TO SUGGEST-OUT. USED BY TSKSUGGT ONLY.
000400*
000500*****************************************************************
000600* MODIFICATION HISTORY                                          *
000700*****************************************************************
000800* TAG    DATE        DEV     DESCRIPTION                        *
000900*------- ----------- ------- ---------------------------------- *
001000* TSK008 04/08/2026  TMPGVN  - RQ-1126 ANALYST REVIEW            *
001100*                      - EXPANDED WK-TSKSUG-REASON TABLE FROM    *
001200*                        3 TO 5 OCCURRENCES - RULE 205 CAN FIRE  *
001300*                        ALONGSIDE EVERY OTHER RULE AT ONCE      *
001400*----------------------------------------------------------------*
001500* TSK001 02/06/2026  TMPKNR  - INITIAL VERSION                   *
001600*                      - TASK ANALYZER BATCH - SUGGESTION BLOCKS *
001700*****************************************************************
001800     01  WK-C-TSKSUG.
001900         05  WK-TSKSUG-BLOCK OCCURS 3 TIMES
002000                             INDEXED BY WK-TSKSUG-IX.
002100             10  WK-TSKSUG-RANK           PIC 9(02).
002200             10  WK-TSKSUG-TASK-ID        PIC X(10).
002300             10  WK-TSKSUG-TASK-TITLE     PIC X(30).
002400             10  WK-TSKSUG-SCORE          PIC 9(03)V99.
002500*                        RANK/ID/TITLE/SCORE LINE FOR THIS BLOCK
002600             10  WK-TSKSUG-REASON-CNT     PIC 9(01).
002700*                        HOW MANY OF THE 5 SLOTS BELOW ARE IN USE
002800             10  WK-TSKSUG-REASON-TBL     OCCURS 5 TIMES.         TSK008
002900                 15  WK-TSKSUG-REASON     PIC X(30).              TSK008
003000*                        "BALANCED PRIORITY" WHEN NO RULE FIRES
003100             10  FILLER                   PIC X(05).
