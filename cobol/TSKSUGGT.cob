000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. TSKSUGGT.
000400       AUTHOR. T M KANAGARATNAM.
000500       INSTALLATION. TASK ANALYST WORKBENCH.
000600       DATE-WRITTEN. JUN 09 1991.
000700       DATE-COMPILED.
000800       SECURITY. UNCLASSIFIED - NIGHTLY BATCH.
000900      *DESCRIPTION : SUGGEST-FLOW BATCH DRIVER. READS THE SAME
001000      *             CONTROL CARD AND TASKS-IN FILE AS TSKANLYZ,
001100      *             RUNS THE SAME VALIDATE/RESOLVE/CYCLE/SCORE/
001200      *             SORT PIPELINE, THEN PICKS THE TOP 3 SCORED
001300      *             TASKS AND EXPLAINS WHY EACH ONE SURFACED.
001400      *             RUN NIGHTLY, RIGHT AFTER TSKANLYZ, FROM THE
001500      *             ANALYST WORKBENCH JOB STREAM.
001600      *______________________________________________________________________
001700      * HISTORY OF MODIFICATION:
001800      *======================================================================
001900      * TSK013  09/08/2026 TMPPYM  - RQ-1134 QA REVIEW FINDINGS
002000      *                    - WK-S-REC-INDEX BROKEN OUT TO A STANDALONE 77 -
002100      *                      NO LOGIC CHANGE
002200      *----------------------------------------------------------------------*
002300      * TSK011  09/08/2026 TMPPYM  - RQ-1132 QA REVIEW FINDINGS
002400      *                    - NO SUGGESTIONS ARE BUILT IF ANY RECORD IN
002500      *                      THE BATCH FAILED VALIDATION - THE WHOLE RUN
002600      *                      NOW STOPS AT THE ERROR REPORT
002700      *                    - REC-INDEX ON ERROR-OUT IS NOW 0-BASED, NOT 1-
002800      *----------------------------------------------------------------------*
002900      * TSK010  07/08/2026 TMPPYM  - RQ-1128 ANALYST WORKBENCH REVIEW
003000      *                    - NO LOGIC CHANGE - RECOMPILED ALONGSIDE
003100      *                      TSKANLYZ AFTER THE TSKCYCLE REVIEW
003200      *----------------------------------------------------------------------*
003300      * TSK008  04/08/2026 TMPGVN  - RQ-1126 ANALYST REVIEW
003400      *                    - SUGGESTION REASONS NOW STACK - A TASK
003500      *                      CAN CARRY ALL FIVE REASONS AT ONCE
003600      *                      INSTEAD OF STOPPING AT THE FIRST HIT
003700      *----------------------------------------------------------------------*
003800      * TSK006  20/06/2026 TMPKNR  - RQ-1112
003900      *                    - INITIAL VERSION - TASK ANALYZER BATCH -
004000      *                      SUGGEST-FLOW DRIVER (TOP-3 WITH REASONS)
004100      *======================================================================
004200
004300       ENVIRONMENT DIVISION.
004400      *********************
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-AS400.
004700       OBJECT-COMPUTER. IBM-AS400.
004800       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004900               I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005000               UPSI-0 IS UPSI-SWITCH-0
005100               ON STATUS IS U0-ON
005200               OFF STATUS IS U0-OFF.
005300
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT TSKCTLIN ASSIGN TO TSKCTLIN
005700               ORGANIZATION IS SEQUENTIAL
005800               FILE STATUS IS WK-C-FILE-STATUS.
005900
006000           SELECT TSKTSKIN ASSIGN TO TSKTSKIN
006100               ORGANIZATION IS SEQUENTIAL
006200               FILE STATUS IS WK-C-FILE-STATUS.
006300
006400           SELECT TSKSUGOUT ASSIGN TO TSKSUGOUT
006500               ORGANIZATION IS SEQUENTIAL
006600               FILE STATUS IS WK-C-FILE-STATUS.
006700
006800           SELECT TSKERROUT ASSIGN TO TSKERROUT
006900               ORGANIZATION IS SEQUENTIAL
007000               FILE STATUS IS WK-C-FILE-STATUS.
007100
007200       DATA DIVISION.
007300       FILE SECTION.
007400      **************
007500       FD  TSKCTLIN
007600           LABEL RECORDS ARE OMITTED.
007700           COPY TSKCTL.
007800
007900       FD  TSKTSKIN
008000           LABEL RECORDS ARE OMITTED.
008100           COPY TSKREC.
008200
008300       FD  TSKSUGOUT
008400           LABEL RECORDS ARE OMITTED.
008500       01  WK-P-SUGGEST-LINE            PIC X(132).
008600
008700       FD  TSKERROUT
008800           LABEL RECORDS ARE OMITTED.
008900       01  WK-P-ERROR-LINE              PIC X(132).
009000
009100       WORKING-STORAGE SECTION.
009200      ***********************
009300       77  WK-S-REC-INDEX               PIC S9(04) COMP.
009400*                        INPUT RECORD-INDEX COUNTER - STANDALONE
009500*                        77 SO IT DOES NOT SHIFT WHEN WK-S-WORK-
009600*                        AREA BELOW IS RESIZED
009700
009800       01  WK-S-WORK-AREA.
009900           05  WK-S-SCAN-IX             PIC S9(04) COMP.
010000           05  WK-S-DEP-IX              PIC S9(04) COMP.
010100           05  WK-S-BEST-IX             PIC S9(04) COMP.
010200           05  WK-S-RANKED-COUNT        PIC S9(04) COMP.
010300           05  WK-S-ERROR-ROW-COUNT     PIC S9(04) COMP.
010400           05  WK-S-GOOD-COUNT          PIC S9(04) COMP.
010500           05  WK-S-TOP-LIMIT           PIC S9(04) COMP.
010600           05  WK-S-NEXT-RANK           PIC S9(04) COMP.
010700           05  WK-S-REASON-SCAN         PIC S9(04) COMP.
010800           05  WK-S-TITLE-FOUND-SW      PIC X(01).
010900               88  WK-S-TITLE-FOUND             VALUE "Y".
011000           05  WK-S-HAS-DEP-SW          PIC X(01).
011100               88  WK-S-HAS-DEP                 VALUE "Y".
011200           05  FILLER                   PIC X(06).
011300
011400       01  WK-S-RANKED-SW-TBL.
011500           05  WK-S-RANKED-SW OCCURS 200 TIMES PIC X(01).
011600*                        FLAT VIEW BELOW LETS 700 BLANK THE WHOLE
011700*                        SWITCH TABLE IN ONE MOVE INSTEAD OF 200
011800     01  WK-S-RANKED-SW-FLAT REDEFINES WK-S-RANKED-SW-TBL
011900                                     PIC X(200).
012000
012100       01  WK-S-BEST-SCORE              PIC S9(03)V9(04).
012200     01  WK-S-BEST-SCORE-R REDEFINES WK-S-BEST-SCORE.
012300         05  WK-S-BEST-SCORE-WHOLE      PIC S9(03).
012400         05  WK-S-BEST-SCORE-FRAC       PIC 9(04).
012500       01  WK-S-CAND-KEY                PIC X(10).
012600       01  WK-S-REASON-TEXT             PIC X(30).
012700
012800       01  WK-P-SUGGEST-HDG1.
012900           05  FILLER                   PIC X(45) VALUE
013000               "TASK ANALYZER BATCH - SUGGESTED TASK REPORT".
013100           05  FILLER                   PIC X(87) VALUE SPACES.
013200
013300       01  WK-P-SUGGEST-BLOCK.
013400           05  WK-P-SUGGEST-RANK        PIC Z9.
013500           05  FILLER                   PIC X(02) VALUE SPACES.
013600           05  WK-P-SUGGEST-ID          PIC X(10).
013700           05  FILLER                   PIC X(02) VALUE SPACES.
013800           05  WK-P-SUGGEST-TITLE       PIC X(30).
013900           05  FILLER                   PIC X(02) VALUE SPACES.
014000           05  WK-P-SUGGEST-SCORE       PIC ZZZ.99.
014100           05  FILLER                   PIC X(78) VALUE SPACES.
014200*                        73-132 CARRY NO DATA ON THE BLOCK LINE
014300     01  WK-P-SUGGEST-BLOCK-R REDEFINES WK-P-SUGGEST-BLOCK
014400                                      PIC X(132).
014500
014600       01  WK-P-SUGGEST-REASON-LINE.
014700           05  FILLER                   PIC X(08) VALUE SPACES.
014800           05  FILLER                   PIC X(04) VALUE "  - ".
014900           05  WK-P-SUGGEST-REASON      PIC X(30).
015000           05  FILLER                   PIC X(90) VALUE SPACES.
015100
015200       01  WK-P-ERROR-HDG1.
015300           05  FILLER                   PIC X(36) VALUE
015400               "TASK ANALYZER BATCH - ERROR REPORT".
015500           05  FILLER                   PIC X(96) VALUE SPACES.
015600
015700       01  WK-P-ERROR-DETAIL.
015800           05  WK-P-ERROR-REC-INDEX     PIC ZZZ9.
015900           05  FILLER                   PIC X(02) VALUE SPACES.
016000           05  WK-P-ERROR-FIELD         PIC X(15).
016100           05  FILLER                   PIC X(02) VALUE SPACES.
016200           05  WK-P-ERROR-MESSAGE       PIC X(40).
016300           05  FILLER                   PIC X(69) VALUE SPACES.
016400
016500       01  WK-P-CYCLE-HDG1.
016600           05  FILLER                   PIC X(30) VALUE
016700               "CIRCULAR DEPENDENCY CHAINS -".
016800           05  FILLER                   PIC X(102) VALUE SPACES.
016900
017000       01  WK-P-CYCLE-LINE.
017100           05  WK-P-CYCLE-TEXT          PIC X(132).
017200
017300       01  WK-S-CYCLE-BUILD.
017400           05  WK-S-CYCLE-BUILD-PTR     PIC S9(04) COMP.
017500
017600           COPY TSKCOM.
017700
017800           COPY TSKTBL.
017900
018000           COPY TSKPARM.
018100
018200           COPY TSKERR.
018300
018400           COPY TSKSUG.
018500
018600       PROCEDURE DIVISION.
018700      *****************
018800       MAIN-MODULE.
018900           PERFORM 100-OPEN-FILES THRU 100-OPEN-FILES-EX.
019000           PERFORM 200-READ-CONTROL-CARD THRU 200-READ-CONTROL-CARD-EX.
019100           PERFORM 300-LOAD-AND-VALIDATE-TASKS
019200               THRU 300-LOAD-AND-VALIDATE-TASKS-EX.
019300           PERFORM 400-RESOLVE-DEPENDENCIES
019400               THRU 400-RESOLVE-DEPENDENCIES-EX.
019500           IF NOT WK-TSKPARM-HAS-ERROR
019600               PERFORM 500-DETECT-CYCLES THRU 500-DETECT-CYCLES-EX
019700               IF NOT WK-TSKPARM-HAS-CYCLE
019800                   PERFORM 600-SCORE-TASKS THRU 600-SCORE-TASKS-EX
019900                   PERFORM 700-SORT-TASKS THRU 700-SORT-TASKS-EX
020000                   PERFORM 800-WRITE-SUGGEST-REPORT
020100                       THRU 800-WRITE-SUGGEST-REPORT-EX
020200               END-IF
020300           END-IF.
020400           PERFORM 900-WRITE-ERROR-REPORT THRU 900-WRITE-ERROR-REPORT-EX.
020500           PERFORM 950-WRITE-CYCLE-REPORT THRU 950-WRITE-CYCLE-REPORT-EX.
020600           GO TO Z000-END-PROGRAM.
020700
020800      *-------------------------------------------------------------------------*
020900      *  100 - OPEN EVERY FILE THIS DRIVER TOUCHES                              *
021000      *-------------------------------------------------------------------------*
021100       100-OPEN-FILES.
021200           OPEN INPUT TSKCTLIN.
021300           IF NOT WK-C-SUCCESSFUL
021400               DISPLAY "TSKSUGGT - OPEN FILE ERROR - TSKCTLIN"
021500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021600               GO TO Y900-ABNORMAL-TERMINATION
021700           END-IF.
021800           OPEN INPUT TSKTSKIN.
021900           IF NOT WK-C-SUCCESSFUL
022000               DISPLAY "TSKSUGGT - OPEN FILE ERROR - TSKTSKIN"
022100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200               GO TO Y900-ABNORMAL-TERMINATION
022300           END-IF.
022400           OPEN OUTPUT TSKSUGOUT.
022500           IF NOT WK-C-SUCCESSFUL
022600               DISPLAY "TSKSUGGT - OPEN FILE ERROR - TSKSUGOUT"
022700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800               GO TO Y900-ABNORMAL-TERMINATION
022900           END-IF.
023000           OPEN OUTPUT TSKERROUT.
023100           IF NOT WK-C-SUCCESSFUL
023200               DISPLAY "TSKSUGGT - OPEN FILE ERROR - TSKERROUT"
023300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400               GO TO Y900-ABNORMAL-TERMINATION
023500           END-IF.
023600       100-OPEN-FILES-EX.
023700           EXIT.
023800
023900      *-------------------------------------------------------------------------*
024000      *  200 - ONE CONTROL CARD DRIVES THE WHOLE RUN - MISSING CARD DEFAULTS    *
024100      *        TO STRATEGY SMART, NO WEIGHT OVERRIDES, AS-OF-DATE ZERO          *
024200      *-------------------------------------------------------------------------*
024300       200-READ-CONTROL-CARD.
024400           MOVE SPACES TO WK-TSKPARM-STRATEGY.
024500           MOVE ZERO TO WK-TSKPARM-AS-OF-DATE
024600                        WK-TSKPARM-W-URGENCY
024700                        WK-TSKPARM-W-IMPORTANCE
024800                        WK-TSKPARM-W-EFFORT
024900                        WK-TSKPARM-W-DEPENDENCY.
025000           READ TSKCTLIN.
025100           IF WK-C-SUCCESSFUL
025200               MOVE TSKCTL-STRATEGY     TO WK-TSKPARM-STRATEGY
025300               MOVE TSKCTL-AS-OF-DATE   TO WK-TSKPARM-AS-OF-DATE
025400               MOVE TSKCTL-W-URGENCY    TO WK-TSKPARM-W-URGENCY
025500               MOVE TSKCTL-W-IMPORTANCE TO WK-TSKPARM-W-IMPORTANCE
025600               MOVE TSKCTL-W-EFFORT     TO WK-TSKPARM-W-EFFORT
025700               MOVE TSKCTL-W-DEPENDENCY TO WK-TSKPARM-W-DEPENDENCY
025800           END-IF.
025900           IF WK-TSKPARM-STRATEGY = SPACES
026000               MOVE "SMART" TO WK-TSKPARM-STRATEGY
026100           END-IF.
026200       200-READ-CONTROL-CARD-EX.
026300           EXIT.
026400
026500      *-------------------------------------------------------------------------*
026600      *  300 - LOAD TASKS-IN INTO WK-TSKTBL, ASSIGN EACH ROW ITS KEY AND        *
026700      *        HAND IT TO TSKVALID FOR FIELD-LEVEL VALIDATION                   *
026800      *-------------------------------------------------------------------------*
026900       300-LOAD-AND-VALIDATE-TASKS.
027000           MOVE ZERO TO WK-TSKTBL-ENTRY-COUNT.
027100           MOVE ZERO TO WK-TSKERR-COUNT.
027200           MOVE "N" TO WK-TSKPARM-ERROR-FOUND.
027300           MOVE ZERO TO WK-S-REC-INDEX.
027400           READ TSKTSKIN.
027500           PERFORM 310-LOAD-ONE-TASK UNTIL WK-C-END-OF-FILE.
027600           MOVE WK-TSKTBL-ENTRY-COUNT TO WK-TSKPARM-N-TASKS.
027700       300-LOAD-AND-VALIDATE-TASKS-EX.
027800           EXIT.
027900
028000       310-LOAD-ONE-TASK.
028100           MOVE WK-S-REC-INDEX TO WK-TSKPARM-REC-INDEX.
028200           IF WK-TSKTBL-ENTRY-COUNT < WK-TSKTBL-MAX-ENTRIES
028300               ADD 1 TO WK-TSKTBL-ENTRY-COUNT
028400               SET WK-TSKTBL-IX TO WK-TSKTBL-ENTRY-COUNT
028500               MOVE TSKREC-TASK-ID       TO WK-TSKTBL-RAW-ID(WK-TSKTBL-IX)
028600               MOVE TSKREC-TASK-TITLE    TO WK-TSKTBL-RAW-TITLE(WK-TSKTBL-IX)
028700               MOVE TSKREC-DUE-DATE      TO WK-TSKTBL-RAW-DUE-DATE(WK-TSKTBL-IX)
028800               MOVE TSKREC-EST-HOURS     TO WK-TSKTBL-RAW-EST-HOURS(WK-TSKTBL-IX)
028900               MOVE TSKREC-IMPORTANCE    TO WK-TSKTBL-RAW-IMPORTANCE(WK-TSKTBL-IX)
029000               SET WK-TSKTBL-DEP-IX TO 1
029100               PERFORM 320-COPY-ONE-DEP 5 TIMES
029200               IF TSKREC-TASK-ID NOT = SPACES
029300                   MOVE TSKREC-TASK-ID    TO WK-TSKTBL-KEY(WK-TSKTBL-IX)
029400               ELSE
029500                   MOVE TSKREC-TASK-TITLE TO WK-TSKTBL-KEY(WK-TSKTBL-IX)
029600               END-IF
029700               MOVE "N" TO WK-TSKTBL-ERROR-SW(WK-TSKTBL-IX)
029800               IF TSKREC-DUE-DATE NOT = ZERO
029900                   MOVE "Y" TO WK-TSKTBL-HAS-DUE-DATE-SW(WK-TSKTBL-IX)
030000               ELSE
030100                   MOVE "N" TO WK-TSKTBL-HAS-DUE-DATE-SW(WK-TSKTBL-IX)
030200               END-IF
030300               CALL "TSKVALID" USING WK-TSKTBL WK-TSKPARM WK-TSKERR
030400           END-IF.
030500           ADD 1 TO WK-S-REC-INDEX.
030600           READ TSKTSKIN.
030700
030800       320-COPY-ONE-DEP.
030900           MOVE TSKREC-DEP-ID(WK-TSKTBL-DEP-IX)
031000               TO WK-TSKTBL-RAW-DEP(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX).
031100           SET WK-TSKTBL-DEP-IX UP BY 1.
031200
031300      *-------------------------------------------------------------------------*
031400      *  400 - COPY EACH ROW'S RAW DEPENDENCIES INTO THE RESOLVED-KEY SLOTS     *
031500      *        AND COUNT, FOR EVERY ROW, HOW MANY OTHER ROWS DEPEND ON IT       *
031600      *-------------------------------------------------------------------------*
031700       400-RESOLVE-DEPENDENCIES.
031800           SET WK-TSKTBL-IX TO 1.
031900           PERFORM 410-COPY-ROW-DEPS
032000               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
032100           SET WK-TSKTBL-IX TO 1.
032200           PERFORM 430-COUNT-DEPENDED-BY
032300               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
032400       400-RESOLVE-DEPENDENCIES-EX.
032500           EXIT.
032600
032700       410-COPY-ROW-DEPS.
032800           SET WK-TSKTBL-DEP-IX TO 1.
032900           PERFORM 420-COPY-ONE-RSLV 5 TIMES.
033000           SET WK-TSKTBL-IX UP BY 1.
033100
033200       420-COPY-ONE-RSLV.
033300           MOVE WK-TSKTBL-RAW-DEP(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX)
033400               TO WK-TSKTBL-DEP-RSLV(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX).
033500           IF WK-TSKTBL-RAW-DEP(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX) NOT = SPACES
033600               MOVE WK-TSKTBL-RAW-DEP(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX)
033700                   TO WK-S-CAND-KEY
033800               SET WK-S-SCAN-IX TO 1
033900               MOVE "N" TO WK-S-TITLE-FOUND-SW
034000               PERFORM 425-MATCH-ONE-TITLE
034100                   UNTIL WK-S-SCAN-IX > WK-TSKTBL-ENTRY-COUNT
034200                   OR WK-S-TITLE-FOUND
034300           END-IF.
034400           SET WK-TSKTBL-DEP-IX UP BY 1.
034500
034600       425-MATCH-ONE-TITLE.
034700           IF WK-TSKTBL-RAW-TITLE(WK-S-SCAN-IX) = WK-S-CAND-KEY
034800               MOVE WK-TSKTBL-KEY(WK-S-SCAN-IX)
034900                   TO WK-TSKTBL-DEP-RSLV(WK-TSKTBL-IX, WK-TSKTBL-DEP-IX)
035000               MOVE "Y" TO WK-S-TITLE-FOUND-SW
035100           ELSE
035200               SET WK-S-SCAN-IX UP BY 1
035300           END-IF.
035400
035500       430-COUNT-DEPENDED-BY.
035600           MOVE ZERO TO WK-TSKTBL-DEPENDED-BY(WK-TSKTBL-IX).
035700           MOVE WK-TSKTBL-KEY(WK-TSKTBL-IX) TO WK-S-CAND-KEY.
035800           SET WK-S-SCAN-IX TO 1.
035900           PERFORM 440-SCAN-ONE-ROW-FOR-DEP
036000               UNTIL WK-S-SCAN-IX > WK-TSKTBL-ENTRY-COUNT.
036100           SET WK-TSKTBL-IX UP BY 1.
036200
036300       440-SCAN-ONE-ROW-FOR-DEP.
036400           SET WK-S-DEP-IX TO 1.
036500           PERFORM 450-CHECK-ONE-DEP-SLOT 5 TIMES.
036600           SET WK-S-SCAN-IX UP BY 1.
036700
036800       450-CHECK-ONE-DEP-SLOT.
036900           IF WK-TSKTBL-DEP-RSLV(WK-S-SCAN-IX, WK-S-DEP-IX) = WK-S-CAND-KEY
037000               AND WK-S-CAND-KEY NOT = SPACES
037100               ADD 1 TO WK-TSKTBL-DEPENDED-BY(WK-TSKTBL-IX)
037200           END-IF.
037300           SET WK-S-DEP-IX UP BY 1.
037400
037500      *-------------------------------------------------------------------------*
037600      *  500 - ONE CALL TO THE CYCLE DETECTOR FOR THE WHOLE BATCH                *
037700      *-------------------------------------------------------------------------*
037800       500-DETECT-CYCLES.
037900           MOVE "N" TO WK-TSKPARM-CYCLE-FOUND.
038000           CALL "TSKCYCLE" USING WK-TSKTBL WK-TSKERR.
038100           IF WK-TSKCYC-COUNT > 0
038200               MOVE "Y" TO WK-TSKPARM-CYCLE-FOUND
038300           END-IF.
038400       500-DETECT-CYCLES-EX.
038500           EXIT.
038600
038700      *-------------------------------------------------------------------------*
038800      *  600 - SCORE EVERY ROW THAT PASSED VALIDATION                           *
038900      *-------------------------------------------------------------------------*
039000       600-SCORE-TASKS.
039100           MOVE ZERO TO WK-S-ERROR-ROW-COUNT.
039200           SET WK-TSKTBL-IX TO 1.
039300           PERFORM 610-SCORE-ONE-TASK
039400               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
039500           COMPUTE WK-S-GOOD-COUNT =
039600               WK-TSKTBL-ENTRY-COUNT - WK-S-ERROR-ROW-COUNT.
039700       600-SCORE-TASKS-EX.
039800           EXIT.
039900
040000       610-SCORE-ONE-TASK.
040100           IF NOT WK-TSKTBL-IN-ERROR(WK-TSKTBL-IX)
040200               MOVE WK-TSKTBL-IX TO WK-TSKPARM-REC-INDEX
040300               CALL "TSKSCORE" USING WK-TSKTBL WK-TSKPARM
040400           ELSE
040500               ADD 1 TO WK-S-ERROR-ROW-COUNT
040600           END-IF.
040700           SET WK-TSKTBL-IX UP BY 1.
040800
040900      *-------------------------------------------------------------------------*
041000      *  700 - STABLE DESCENDING RANK BY SCORE. NO SORT VERB IS USED - THE      *
041100      *        BATCH NEVER HOLDS MORE THAN 200 ROWS SO A SELECTION PASS IS      *
041200      *        PLENTY FAST. ON A SCORE TIE THE LOWER TABLE SUBSCRIPT (THE       *
041300      *        ORIGINAL TASKS-IN ORDER) WINS, WHICH KEEPS THE RESULT STABLE.    *
041400      *-------------------------------------------------------------------------*
041500       700-SORT-TASKS.
041600           MOVE ALL "N" TO WK-S-RANKED-SW-FLAT.
041700           MOVE ZERO TO WK-S-NEXT-RANK.
041800           MOVE ZERO TO WK-S-RANKED-COUNT.
041900           PERFORM 720-ASSIGN-ONE-RANK
042000               UNTIL WK-S-RANKED-COUNT = WK-TSKTBL-ENTRY-COUNT.
042100       700-SORT-TASKS-EX.
042200           EXIT.
042300
042400       720-ASSIGN-ONE-RANK.
042500           MOVE ZERO TO WK-S-BEST-IX.
042600           SET WK-TSKTBL-IX TO 1.
042700           PERFORM 730-CONSIDER-ONE-CANDIDATE
042800               UNTIL WK-TSKTBL-IX > WK-TSKTBL-ENTRY-COUNT.
042900           IF WK-S-BEST-IX NOT = ZERO
043000               ADD 1 TO WK-S-NEXT-RANK
043100               MOVE WK-S-NEXT-RANK TO WK-TSKTBL-RANK(WK-S-BEST-IX)
043200               MOVE "Y" TO WK-S-RANKED-SW(WK-S-BEST-IX)
043300           END-IF.
043400           ADD 1 TO WK-S-RANKED-COUNT.
043500
043600       730-CONSIDER-ONE-CANDIDATE.
043700           IF WK-S-RANKED-SW(WK-TSKTBL-IX) = "N"
043800               AND NOT WK-TSKTBL-IN-ERROR(WK-TSKTBL-IX)
043900               IF WK-S-BEST-IX = ZERO
044000                   SET WK-S-BEST-IX TO WK-TSKTBL-IX
044100                   MOVE WK-TSKTBL-RAW-SCORE(WK-TSKTBL-IX) TO WK-S-BEST-SCORE
044200               ELSE
044300                   IF WK-TSKTBL-RAW-SCORE(WK-TSKTBL-IX) > WK-S-BEST-SCORE
044400                       SET WK-S-BEST-IX TO WK-TSKTBL-IX
044500                       MOVE WK-TSKTBL-RAW-SCORE(WK-TSKTBL-IX) TO WK-S-BEST-SCORE
044600                   END-IF
044700               END-IF
044800           ELSE
044900               IF WK-S-RANKED-SW(WK-TSKTBL-IX) = "N"
045000                   MOVE "Y" TO WK-S-RANKED-SW(WK-TSKTBL-IX)
045100                   ADD 1 TO WK-S-RANKED-COUNT
045200               END-IF
045300           END-IF.
045400           SET WK-TSKTBL-IX UP BY 1.
045500
045600      *-------------------------------------------------------------------------*
045700      *  800 - SUGGEST-OUT - TOP 3 SCORED TASKS (FEWER IF THE BATCH IS          *
045800      *        SMALLER), EACH WITH ITS STACK OF SUGGESTION REASONS             *
045900      *-------------------------------------------------------------------------*
046000       800-WRITE-SUGGEST-REPORT.
046100           WRITE WK-P-SUGGEST-LINE FROM WK-P-SUGGEST-HDG1.
046200           PERFORM 810-SELECT-TOP-THREE THRU 810-SELECT-TOP-THREE-EX.
046300           SET WK-TSKSUG-IX TO 1.
046400           PERFORM 850-WRITE-ONE-BLOCK WK-S-TOP-LIMIT TIMES.
046500       800-WRITE-SUGGEST-REPORT-EX.
046600           EXIT.
046700
046800       810-SELECT-TOP-THREE.
046900           MOVE 3 TO WK-S-TOP-LIMIT.
047000           IF WK-S-GOOD-COUNT < 3
047100               MOVE WK-S-GOOD-COUNT TO WK-S-TOP-LIMIT
047200           END-IF.
047300           MOVE ZERO TO WK-S-NEXT-RANK.
047400           SET WK-TSKSUG-IX TO 1.
047500           PERFORM 820-BUILD-ONE-SUGGESTION
047600               UNTIL WK-S-NEXT-RANK = WK-S-TOP-LIMIT.
047700       810-SELECT-TOP-THREE-EX.
047800           EXIT.
047900
048000       820-BUILD-ONE-SUGGESTION.
048100           ADD 1 TO WK-S-NEXT-RANK.
048200           SET WK-TSKTBL-IX TO 1.
048300           PERFORM 825-FIND-THIS-RANK
048400               UNTIL WK-TSKTBL-RANK(WK-TSKTBL-IX) = WK-S-NEXT-RANK.
048500           MOVE WK-S-NEXT-RANK TO WK-TSKSUG-RANK(WK-TSKSUG-IX).
048600           MOVE WK-TSKTBL-RAW-ID(WK-TSKTBL-IX) TO WK-TSKSUG-TASK-ID(WK-TSKSUG-IX).
048700           IF WK-TSKTBL-RAW-ID(WK-TSKTBL-IX) = SPACES
048800               MOVE WK-TSKTBL-KEY(WK-TSKTBL-IX) TO WK-TSKSUG-TASK-ID(WK-TSKSUG-IX)
048900           END-IF.
049000           MOVE WK-TSKTBL-RAW-TITLE(WK-TSKTBL-IX) TO WK-TSKSUG-TASK-TITLE(WK-TSKSUG-IX).
049100           MOVE WK-TSKTBL-SCORE(WK-TSKTBL-IX) TO WK-TSKSUG-SCORE(WK-TSKSUG-IX).
049200           MOVE ZERO TO WK-TSKSUG-REASON-CNT(WK-TSKSUG-IX).
049300           PERFORM 830-DERIVE-REASONS THRU 830-DERIVE-REASONS-EX.
049400           IF WK-TSKSUG-REASON-CNT(WK-TSKSUG-IX) = ZERO
049500               ADD 1 TO WK-TSKSUG-REASON-CNT(WK-TSKSUG-IX)
049600               MOVE "BALANCED PRIORITY"
049700                   TO WK-TSKSUG-REASON(WK-TSKSUG-IX, 1)
049800           END-IF.
049900           SET WK-TSKSUG-IX UP BY 1.
050000
050100       825-FIND-THIS-RANK.
050200           SET WK-TSKTBL-IX UP BY 1.
050300
050400      *    THE FIVE SUGGESTION RULES FIRE INDEPENDENTLY - A TASK CAN
050500      *    CARRY ANY NUMBER OF THEM AT ONCE, IN THIS FIXED ORDER
050600       830-DERIVE-REASONS.
050700           IF WK-TSKTBL-URGENCY-NORM(WK-TSKTBL-IX) > .6
050800               MOVE "URGENT (DUE SOON/OVERDUE)" TO WK-S-REASON-TEXT
050900               PERFORM 835-ADD-ONE-REASON
051000           END-IF.
051100           IF WK-TSKTBL-IMPORTANCE-NORM(WK-TSKTBL-IX) > .6
051200               MOVE "HIGH IMPORTANCE" TO WK-S-REASON-TEXT
051300               PERFORM 835-ADD-ONE-REASON
051400           END-IF.
051500           IF WK-TSKTBL-EFFORT-NORM(WK-TSKTBL-IX) > .6
051600               MOVE "QUICK WIN (LOW EFFORT)" TO WK-S-REASON-TEXT
051700               PERFORM 835-ADD-ONE-REASON
051800           END-IF.
051900           SET WK-S-DEP-IX TO 1.
052000           MOVE "N" TO WK-S-HAS-DEP-SW.
052100           PERFORM 840-CHECK-ONE-DEP-PRESENT 5 TIMES.
052200           IF WK-S-HAS-DEP
052300               MOVE "HAS DEPENDENCIES" TO WK-S-REASON-TEXT
052400               PERFORM 835-ADD-ONE-REASON
052500           END-IF.
052600           IF WK-TSKTBL-DEPENDED-BY(WK-TSKTBL-IX) > ZERO
052700               MOVE "BLOCKING OTHER TASKS" TO WK-S-REASON-TEXT
052800               PERFORM 835-ADD-ONE-REASON
052900           END-IF.
053000       830-DERIVE-REASONS-EX.
053100           EXIT.
053200
053300       835-ADD-ONE-REASON.
053400           ADD 1 TO WK-TSKSUG-REASON-CNT(WK-TSKSUG-IX).
053500           MOVE WK-S-REASON-TEXT
053600               TO WK-TSKSUG-REASON(WK-TSKSUG-IX, WK-TSKSUG-REASON-CNT(WK-TSKSUG-IX)).
053700
053800       840-CHECK-ONE-DEP-PRESENT.
053900           IF WK-TSKTBL-RAW-DEP(WK-TSKTBL-IX, WK-S-DEP-IX) NOT = SPACES
054000               MOVE "Y" TO WK-S-HAS-DEP-SW
054100           END-IF.
054200           SET WK-S-DEP-IX UP BY 1.
054300
054400       850-WRITE-ONE-BLOCK.
054500           MOVE WK-TSKSUG-RANK(WK-TSKSUG-IX) TO WK-P-SUGGEST-RANK.
054600           MOVE WK-TSKSUG-TASK-ID(WK-TSKSUG-IX) TO WK-P-SUGGEST-ID.
054700           MOVE WK-TSKSUG-TASK-TITLE(WK-TSKSUG-IX) TO WK-P-SUGGEST-TITLE.
054800           MOVE WK-TSKSUG-SCORE(WK-TSKSUG-IX) TO WK-P-SUGGEST-SCORE.
054900           WRITE WK-P-SUGGEST-LINE FROM WK-P-SUGGEST-BLOCK.
055000           MOVE ZERO TO WK-S-REASON-SCAN.
055100           PERFORM 855-WRITE-ONE-REASON-LINE
055200               WK-TSKSUG-REASON-CNT(WK-TSKSUG-IX) TIMES.
055300           SET WK-TSKSUG-IX UP BY 1.
055400
055500       855-WRITE-ONE-REASON-LINE.
055600           ADD 1 TO WK-S-REASON-SCAN.
055700           MOVE WK-TSKSUG-REASON(WK-TSKSUG-IX, WK-S-REASON-SCAN)
055800               TO WK-P-SUGGEST-REASON.
055900           WRITE WK-P-SUGGEST-LINE FROM WK-P-SUGGEST-REASON-LINE.
056000
056100      *-------------------------------------------------------------------------*
056200      *  900 - ERROR-OUT - ONE LINE PER VALIDATION ERROR LOGGED BY TSKVALID     *
056300      *-------------------------------------------------------------------------*
056400       900-WRITE-ERROR-REPORT.
056500           WRITE WK-P-ERROR-LINE FROM WK-P-ERROR-HDG1.
056600           MOVE ZERO TO WK-S-SCAN-IX.
056700           PERFORM 910-WRITE-ONE-ERROR
056800               UNTIL WK-S-SCAN-IX = WK-TSKERR-COUNT.
056900       900-WRITE-ERROR-REPORT-EX.
057000           EXIT.
057100
057200       910-WRITE-ONE-ERROR.
057300           ADD 1 TO WK-S-SCAN-IX.
057400           SET WK-TSKERR-IX TO WK-S-SCAN-IX.
057500           MOVE WK-TSKERR-REC-INDEX(WK-TSKERR-IX) TO WK-P-ERROR-REC-INDEX.
057600           MOVE WK-TSKERR-FIELD(WK-TSKERR-IX) TO WK-P-ERROR-FIELD.
057700           MOVE WK-TSKERR-MESSAGE(WK-TSKERR-IX) TO WK-P-ERROR-MESSAGE.
057800           WRITE WK-P-ERROR-LINE FROM WK-P-ERROR-DETAIL.
057900
058000      *-------------------------------------------------------------------------*
058100      *  950 - ERROR-OUT - CYCLE LISTING. APPENDED AFTER THE VALIDATION         *
058200      *        ERRORS SO THE JOB LOG KEEPS A SINGLE EXCEPTION FILE              *
058300      *-------------------------------------------------------------------------*
058400       950-WRITE-CYCLE-REPORT.
058500           IF WK-TSKCYC-COUNT > 0
058600               WRITE WK-P-ERROR-LINE FROM WK-P-CYCLE-HDG1
058700               MOVE ZERO TO WK-S-SCAN-IX
058800               PERFORM 960-WRITE-ONE-CYCLE
058900                   UNTIL WK-S-SCAN-IX = WK-TSKCYC-COUNT
059000           END-IF.
059100       950-WRITE-CYCLE-REPORT-EX.
059200           EXIT.
059300
059400       960-WRITE-ONE-CYCLE.
059500           ADD 1 TO WK-S-SCAN-IX.
059600           SET WK-TSKCYC-IX TO WK-S-SCAN-IX.
059700           MOVE SPACES TO WK-P-CYCLE-TEXT.
059800           MOVE 1 TO WK-S-CYCLE-BUILD-PTR.
059900           SET WK-TSKCYC-PATH-IX TO 1.
060000           PERFORM 970-APPEND-ONE-KEY
060100               WK-TSKCYC-LEN(WK-TSKCYC-IX) TIMES.
060200           WRITE WK-P-ERROR-LINE FROM WK-P-CYCLE-LINE.
060300
060400       970-APPEND-ONE-KEY.
060500           IF WK-TSKCYC-PATH-IX > 1
060600               STRING WK-P-CYCLE-TEXT(1:WK-S-CYCLE-BUILD-PTR - 1) DELIMITED BY SIZE
060700                   " -> " DELIMITED BY SIZE
060800                   WK-TSKCYC-PATH(WK-TSKCYC-IX, WK-TSKCYC-PATH-IX) DELIMITED BY SPACE
060900                   INTO WK-P-CYCLE-TEXT
061000                   WITH POINTER WK-S-CYCLE-BUILD-PTR
061100               END-STRING
061200           ELSE
061300               STRING WK-TSKCYC-PATH(WK-TSKCYC-IX, WK-TSKCYC-PATH-IX) DELIMITED BY SPACE
061400                   INTO WK-P-CYCLE-TEXT
061500                   WITH POINTER WK-S-CYCLE-BUILD-PTR
061600               END-STRING
061700           END-IF.
061800           SET WK-TSKCYC-PATH-IX UP BY 1.
061900
062000       Y900-ABNORMAL-TERMINATION.
062100           PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-ROUTINE-EX.
062200           STOP RUN.
062300
062400       Z000-END-PROGRAM.
062500           PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-ROUTINE-EX.
062600           STOP RUN.
062700
062800      *-------------------------------------------------------------------------*
062900      *  Z0 - CLOSE EVERY FILE OPENED BY 100-OPEN-FILES                         *
063000      *-------------------------------------------------------------------------*
063100       Z000-END-PROGRAM-ROUTINE.
063200           CLOSE TSKCTLIN TSKTSKIN TSKSUGOUT TSKERROUT.
063300       Z099-END-PROGRAM-ROUTINE-EX.
063400           EXIT.
