000100* TSKTBL.cpybk
000200* I-O FORMAT: WK-TSKTBL-ENTRY  IN-MEMORY TASK WORKING TABLE
000300* BUILT BY TSKANLYZ/TSKSUGGT FROM TASKS-IN, PASSED BY REFERENCE
000400* TO TSKVALID/TSKCYCLE/TSKSCORE VIA LINKAGE. ONE ENTRY PER TASK,
000500* UP TO WK-TSKTBL-MAX-ENTRIES (200) IN THE BATCH.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TSK007  28/07/2026 TMPGVN  RQ-1123
001000*                    - ADD WK-TSKTBL-DEPENDED-BY SO THE SCORED
001100*                      REPORT'S BLKD-BY COLUMN NO LONGER NEEDS A
001200*                      SEPARATE RE-SCAN OF THE DEPENDENCY TABLE
001300*---------------------------------------------------------------*
001400* TSK004  09/06/2026 TMPKNR  RQ-1108
001500*                    - ADD THE DFS WORK FIELDS (VISITED/ON-PATH/
001600*                      STACK-TOP) SO TSKCYCLE CAN WALK THE TABLE
001700*                      WITHOUT A SEPARATE GRAPH STRUCTURE
001800*---------------------------------------------------------------*
001900* TSK001  02/06/2026 TMPKNR  INITIAL VERSION - TASK ANALYZER
002000*                    BATCH - IN-MEMORY TASK TABLE
002100*****************************************************************
002200
002300     01  WK-TSKTBL.
002400         05  WK-TSKTBL-MAX-ENTRIES     PIC S9(04) COMP VALUE 200.
002500         05  WK-TSKTBL-ENTRY-COUNT     PIC S9(04) COMP.
002600*                        HOW MANY OF THE 200 SLOTS ARE LOADED
002700         05  FILLER                    PIC X(08).
002800         05  WK-TSKTBL-ENTRY OCCURS 200 TIMES
002900                             INDEXED BY WK-TSKTBL-IX.
003000*----------------------------------------------------------------
003100*            RAW FIELDS, AS READ FROM TASKS-IN
003200*----------------------------------------------------------------
003300             10  WK-TSKTBL-RAW-ID          PIC X(10).
003400             10  WK-TSKTBL-RAW-TITLE       PIC X(30).
003500             10  WK-TSKTBL-RAW-DUE-DATE    PIC 9(08).
003600             10  WK-TSKTBL-RAW-EST-HOURS   PIC 9(04)V99.
003700             10  WK-TSKTBL-RAW-IMPORTANCE  PIC 9(02).
003800             10  WK-TSKTBL-RAW-DEP OCCURS 5 TIMES
003900                             INDEXED BY WK-TSKTBL-DEP-IX
004000                                       PIC X(10).
004100*----------------------------------------------------------------
004200*            RESOLVED KEY AND DEPENDENCY-GRAPH WORK FIELDS
004300*----------------------------------------------------------------
004400             10  WK-TSKTBL-KEY             PIC X(10).
004500*                        RAW-ID IF NON-BLANK, ELSE RAW-TITLE
004600             10  WK-TSKTBL-DEP-RSLV OCCURS 5 TIMES
004700                                       PIC X(10).
004800*                        EACH RAW-DEP RESOLVED TO A TABLE KEY -
004900*                        UNRESOLVED ENTRIES ARE LEFT VERBATIM
005000             10  WK-TSKTBL-DEPENDED-BY     PIC 9(03).             TSK007
005100*                        COUNT OF OTHER ENTRIES NAMING THIS KEY   TSK007
005200             10  WK-TSKTBL-VISITED-SW      PIC X(01).             TSK004
005300                 88  WK-TSKTBL-VISITED              VALUE "Y".    TSK004
005400             10  WK-TSKTBL-ON-PATH-SW      PIC X(01).             TSK004
005500                 88  WK-TSKTBL-ON-PATH              VALUE "Y".    TSK004
005600             10  WK-TSKTBL-STACK-TOP       PIC S9(04) COMP.       TSK004
005700*                        DFS DEPENDENCY INDEX CURRENTLY BEING     TSK004
005800*                        WALKED FOR THIS NODE - SEE TSKCYCLE      TSK004
005900*----------------------------------------------------------------
006000*            VALIDATION RESULT
006100*----------------------------------------------------------------
006200             10  WK-TSKTBL-ERROR-SW        PIC X(01).
006300                 88  WK-TSKTBL-IN-ERROR              VALUE "Y".
006400*----------------------------------------------------------------
006500*            SCORING RESULTS (SET BY TSKSCORE)
006600*----------------------------------------------------------------
006700             10  WK-TSKTBL-URGENCY-NORM    PIC 9V9(03).
006800             10  WK-TSKTBL-IMPORTANCE-NORM PIC 9V9(03).
006900             10  WK-TSKTBL-EFFORT-NORM     PIC 9V9(03).
007000             10  WK-TSKTBL-DEPENDENCY-NORM PIC 9V9(03).
007100             10  WK-TSKTBL-DAYS-UNTIL-DUE  PIC S9(04).
007200             10  WK-TSKTBL-HAS-DUE-DATE-SW PIC X(01).
007300                 88  WK-TSKTBL-HAS-DUE-DATE          VALUE "Y".
007400             10  WK-TSKTBL-RAW-SCORE       PIC S9(03)V9(04).
007500*                        UNSCALED WEIGHTED SUM - SORT KEY
007600             10  WK-TSKTBL-SCORE           PIC 9(03)V99.
007700*                        RAW-SCORE * 100, ROUNDED HALF-UP
007800             10  WK-TSKTBL-RANK            PIC 9(03).
007900             10  FILLER                    PIC X(10).
