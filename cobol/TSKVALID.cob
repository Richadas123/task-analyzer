000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID. TSKVALID.
000400       AUTHOR. G VENN.
000500       INSTALLATION. TASK ANALYST WORKBENCH.
000600       DATE-WRITTEN. JUN 02 1991.
000700       DATE-COMPILED.
000800       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUBROUTINE.
000900      *DESCRIPTION : PER-RECORD FIELD VALIDATION SUBROUTINE.
001000      *             CALLED ONCE PER TASK-TABLE ENTRY BY TSKANLYZ
001100      *             AND TSKSUGGT AFTER THE TASKS-IN RECORD HAS
001200      *             BEEN LOADED INTO WK-TSKTBL. CHECKS TITLE,
001300      *             IMPORTANCE, ESTIMATED HOURS AND DUE DATE AND
001400      *             APPENDS ONE WK-TSKERR ENTRY PER FAILED CHECK.
001500      *______________________________________________________________________
001600      * HISTORY OF MODIFICATION:
001700      *======================================================================
001800      * TSK013  09/08/2026 TMPPYM  - RQ-1134 QA REVIEW FINDINGS
001900      *                    - WK-V-SUBSCR BROKEN OUT TO A STANDALONE 77 -
002000      *                      NO LOGIC CHANGE
002100      *----------------------------------------------------------------------*
002200      * TSK009  07/08/2026 TMPGVN  - RQ-1128 YEAR 2000 DATE WINDOW REVIEW
002300      *                    - CONFIRMED WK-V-CCYY IS A FULL 4-DIGIT YEAR
002400      *                      FIELD THROUGHOUT - NO 2-DIGIT CENTURY
002500      *                      WINDOWING REQUIRED IN THIS SUBROUTINE
002600      *----------------------------------------------------------------------*
002700      * TSK005  05/07/2026 TMPGVN  - RQ-1114 DEPENDENCY GRAPH REVIEW
002800      *                    - NO CHANGE TO THIS PROGRAM - RECOMPILED ONLY
002900      *                      AFTER TSKTBL.cpybk LAYOUT CHANGE
003000      *----------------------------------------------------------------------*
003100      * TSK001  02/06/2026 TMPKNR  - INITIAL VERSION
003200      *                    - TASK ANALYZER BATCH - VALIDATOR UNIT
003300      *======================================================================
003400
003500       ENVIRONMENT DIVISION.
003600      *********************
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER. IBM-AS400.
003900       OBJECT-COMPUTER. IBM-AS400.
004000       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100               I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004200               UPSI-0 IS UPSI-SWITCH-0
004300               ON STATUS IS U0-ON
004400               OFF STATUS IS U0-OFF.
004500
004600       DATA DIVISION.
004700       WORKING-STORAGE SECTION.
004800      ***********************
004900       01  WK-V-WORK-AREA.
005000           05  WK-V-FIELD-OKAY-SW    PIC X(01) VALUE "Y".
005100               88  WK-V-FIELD-OKAY            VALUE "Y".
005200           05  WK-V-LEAP-YEAR-SW     PIC X(01) VALUE "N".
005300               88  WK-V-LEAP-YEAR              VALUE "Y".
005400           05  WK-V-MAX-DD           PIC 9(02) COMP.
005500           05  WK-V-MOD-WORK         PIC S9(04) COMP.
005600           05  WK-V-ERR-FIELD        PIC X(15).
005700           05  WK-V-ERR-MESSAGE      PIC X(40).
005800           05  FILLER                PIC X(06).
005900
006000       77  WK-V-SUBSCR               PIC S9(04) COMP.
006100*                        SCRATCH SUBSCRIPT - KEPT AS A STANDALONE
006200*                        77 SO IT DOES NOT SHIFT WHEN WK-V-WORK-
006300*                        AREA ABOVE IS RESIZED
006400
006500       01  WK-V-DATE-WORK.
006600           05  WK-V-DATE-NUM         PIC 9(08).
006700       01  WK-V-DATE-WORK-R REDEFINES WK-V-DATE-WORK.
006800           05  WK-V-CCYY             PIC 9(04).
006900           05  WK-V-MM               PIC 9(02).
007000           05  WK-V-DD               PIC 9(02).
007100
007200       01  WK-V-HOURS-WORK.
007300           05  WK-V-HOURS-NUM        PIC 9(04)V99.
007400       01  WK-V-HOURS-WORK-R REDEFINES WK-V-HOURS-WORK.
007500           05  WK-V-HOURS-DIGITS     PIC X(06).
007600
007700       01  WK-V-MONTH-DAYS-LIST.
007800           05  WK-V-MD-01            PIC 9(02) COMP VALUE 31.
007900           05  WK-V-MD-02            PIC 9(02) COMP VALUE 28.
008000           05  WK-V-MD-03            PIC 9(02) COMP VALUE 31.
008100           05  WK-V-MD-04            PIC 9(02) COMP VALUE 30.
008200           05  WK-V-MD-05            PIC 9(02) COMP VALUE 31.
008300           05  WK-V-MD-06            PIC 9(02) COMP VALUE 30.
008400           05  WK-V-MD-07            PIC 9(02) COMP VALUE 31.
008500           05  WK-V-MD-08            PIC 9(02) COMP VALUE 31.
008600           05  WK-V-MD-09            PIC 9(02) COMP VALUE 30.
008700           05  WK-V-MD-10            PIC 9(02) COMP VALUE 31.
008800           05  WK-V-MD-11            PIC 9(02) COMP VALUE 30.
008900           05  WK-V-MD-12            PIC 9(02) COMP VALUE 31.
009000       01  WK-V-MONTH-DAYS-TBL REDEFINES WK-V-MONTH-DAYS-LIST.
009100           05  WK-V-MONTH-DAYS OCCURS 12 TIMES PIC 9(02) COMP.
009200
009300           COPY TSKCOM.
009400
009500       LINKAGE SECTION.
009600      ****************
009700           COPY TSKTBL.
009800           COPY TSKPARM.
009900           COPY TSKERR.
010000
010100       PROCEDURE DIVISION USING WK-TSKTBL
010200                                 WK-TSKPARM
010300                                 WK-TSKERR.
010400      ********************************
010500       MAIN-MODULE.
010600           MOVE "N" TO WK-TSKPARM-ERROR-FOUND.
010700           SET WK-TSKTBL-IX TO WK-TSKPARM-REC-INDEX.
010800           PERFORM A100-VALIDATE-TITLE THRU A199-VALIDATE-TITLE-EX.
010900           PERFORM B100-VALIDATE-IMPORTANCE
011000               THRU B199-VALIDATE-IMPORTANCE-EX.
011100           PERFORM C100-VALIDATE-EST-HOURS
011200               THRU C199-VALIDATE-EST-HOURS-EX.
011300           PERFORM D100-VALIDATE-DUE-DATE
011400               THRU D199-VALIDATE-DUE-DATE-EX.
011500           GO TO Z000-END-PROGRAM.
011600
011700      *-------------------------------------------------------------------------*
011800      *  A1 - TITLE MUST BE PRESENT                                             *
011900      *-------------------------------------------------------------------------*
012000       A100-VALIDATE-TITLE.
012100           IF WK-TSKTBL-RAW-TITLE(WK-TSKTBL-IX) = SPACES
012200               MOVE "TASK-TITLE"         TO WK-V-ERR-FIELD
012300               MOVE "TITLE MUST NOT BE BLANK" TO WK-V-ERR-MESSAGE
012400               PERFORM E300-LOG-ERROR
012500           END-IF.
012600       A199-VALIDATE-TITLE-EX.
012700           EXIT.
012800
012900      *-------------------------------------------------------------------------*
013000      *  B1 - IMPORTANCE MUST BE 1 THRU 10                                      *
013100      *-------------------------------------------------------------------------*
013200       B100-VALIDATE-IMPORTANCE.
013300           IF WK-TSKTBL-RAW-IMPORTANCE(WK-TSKTBL-IX) < 1
013400               OR WK-TSKTBL-RAW-IMPORTANCE(WK-TSKTBL-IX) > 10
013500               MOVE "IMPORTANCE"         TO WK-V-ERR-FIELD
013600               MOVE "MUST BE IN RANGE 1 THRU 10" TO WK-V-ERR-MESSAGE
013700               PERFORM E300-LOG-ERROR
013800           END-IF.
013900       B199-VALIDATE-IMPORTANCE-EX.
014000           EXIT.
014100
014200      *-------------------------------------------------------------------------*
014300      *  C1 - ESTIMATED HOURS MUST BE NUMERIC AND NOT NEGATIVE                  *
014400      *     (THE PICTURE IS UNSIGNED SO A NEGATIVE VALUE CANNOT ARRIVE -        *
014500      *      THE ONLY WAY THIS CHECK FAILS IS A NON-NUMERIC/BLANK FIELD)        *
014600      *-------------------------------------------------------------------------*
014700       C100-VALIDATE-EST-HOURS.
014800           MOVE WK-TSKTBL-RAW-EST-HOURS(WK-TSKTBL-IX)
014900               TO WK-V-HOURS-WORK.
015000           IF WK-V-HOURS-DIGITS NOT NUMERIC
015100               MOVE "EST-HOURS"          TO WK-V-ERR-FIELD
015200               MOVE "MUST BE NUMERIC AND NOT NEGATIVE" TO
015300                   WK-V-ERR-MESSAGE
015400               PERFORM E300-LOG-ERROR
015500           END-IF.
015600       C199-VALIDATE-EST-HOURS-EX.
015700           EXIT.
015800
015900      *-------------------------------------------------------------------------*
016000      *  D1 - DUE DATE MUST BE PRESENT AND A VALID CALENDAR DATE                *
016100      *-------------------------------------------------------------------------*
016200       D100-VALIDATE-DUE-DATE.
016300           MOVE WK-TSKTBL-RAW-DUE-DATE(WK-TSKTBL-IX) TO WK-V-DATE-NUM.
016400           MOVE "Y" TO WK-V-FIELD-OKAY-SW.
016500           IF WK-V-DATE-NUM = ZEROS
016600               MOVE "N" TO WK-V-FIELD-OKAY-SW
016700           ELSE
016800               IF WK-V-MM < 1 OR WK-V-MM > 12
016900                   MOVE "N" TO WK-V-FIELD-OKAY-SW
017000               ELSE
017100                   SET WK-V-SUBSCR TO WK-V-MM
017200                   MOVE WK-V-MONTH-DAYS(WK-V-SUBSCR) TO WK-V-MAX-DD
017300                   PERFORM D200-CHECK-LEAP-YEAR
017400                       THRU D299-CHECK-LEAP-YEAR-EX
017500                   IF WK-V-MM = 2 AND WK-V-LEAP-YEAR
017600                       MOVE 29 TO WK-V-MAX-DD
017700                   END-IF
017800                   IF WK-V-DD < 1 OR WK-V-DD > WK-V-MAX-DD
017900                       MOVE "N" TO WK-V-FIELD-OKAY-SW
018000                   END-IF
018100               END-IF
018200           END-IF.
018300           IF NOT WK-V-FIELD-OKAY
018400               MOVE "DUE-DATE"           TO WK-V-ERR-FIELD
018500               MOVE "MUST BE PRESENT AND A VALID CALENDAR DATE" TO
018600                   WK-V-ERR-MESSAGE
018700               PERFORM E300-LOG-ERROR
018800           END-IF.
018900       D199-VALIDATE-DUE-DATE-EX.
019000           EXIT.
019100
019200      *-------------------------------------------------------------------------*
019300      *  D2 - GREGORIAN LEAP-YEAR TEST, NO INTRINSIC FUNCTIONS                  *
019400      *-------------------------------------------------------------------------*
019500       D200-CHECK-LEAP-YEAR.
019600           MOVE "N" TO WK-V-LEAP-YEAR-SW.
019700           DIVIDE WK-V-CCYY BY 4 GIVING WK-V-MOD-WORK
019800               REMAINDER WK-V-MOD-WORK.
019900           IF WK-V-MOD-WORK = 0
020000               DIVIDE WK-V-CCYY BY 100 GIVING WK-V-MOD-WORK
020100                   REMAINDER WK-V-MOD-WORK
020200               IF WK-V-MOD-WORK NOT = 0
020300                   MOVE "Y" TO WK-V-LEAP-YEAR-SW
020400               ELSE
020500                   DIVIDE WK-V-CCYY BY 400 GIVING WK-V-MOD-WORK
020600                       REMAINDER WK-V-MOD-WORK
020700                   IF WK-V-MOD-WORK = 0
020800                       MOVE "Y" TO WK-V-LEAP-YEAR-SW
020900                   END-IF
021000               END-IF
021100           END-IF.
021200       D299-CHECK-LEAP-YEAR-EX.
021300           EXIT.
021400
021500      *-------------------------------------------------------------------------*
021600      *  E3 - APPEND ONE ERROR ENTRY TO WK-TSKERR                               *
021700      *-------------------------------------------------------------------------*
021800       E300-LOG-ERROR.
021900           MOVE "Y" TO WK-TSKPARM-ERROR-FOUND.
022000           MOVE "Y" TO WK-TSKTBL-ERROR-SW(WK-TSKTBL-IX).
022100           ADD 1 TO WK-TSKERR-COUNT.
022200           SET WK-TSKERR-IX TO WK-TSKERR-COUNT.
022300           MOVE WK-TSKPARM-REC-INDEX
022400               TO WK-TSKERR-REC-INDEX(WK-TSKERR-IX).
022500           MOVE WK-V-ERR-FIELD   TO WK-TSKERR-FIELD(WK-TSKERR-IX).
022600           MOVE WK-V-ERR-MESSAGE TO WK-TSKERR-MESSAGE(WK-TSKERR-IX).
022700       E399-LOG-ERROR-EX.
022800           EXIT.
022900
023000       Z000-END-PROGRAM.
023100           EXIT PROGRAM.
